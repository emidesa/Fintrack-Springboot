000100*******************************************************************
000200* This program is to print the Period Summary / Control Report
000300*    and the Suspicious Transactions Listing off the transaction
000400*    master, for a date range and threshold supplied on a
000500*    parameter card.
000600*
000700* The transaction master is read exactly once, start to finish -
000800*    there is no in-memory table of transactions here the way
000900*    TxnLedgerUpdate.cbl and UserMaintUpdate.cbl build one, since
001000*    this program never writes the master back out and only
001100*    needs one pass to accumulate into the eight fixed summary
001200*    slots.  A record outside RPT-START-DATE/RPT-END-DATE is
001300*    simply skipped - it is never written anywhere, not even to
001400*    a reject listing, since being out of the report's date
001500*    range is not a business rule failure the way a bad CREATE
001600*    card is.  Only VALIDEE and FINALISEE transactions post to
001700*    the amount total, per FT-0210 - EN_ATTENTE and REJETEE rows
001800*    still add to SUM-COUNT so the control report shows how many
001900*    pending/rejected transactions exist in the period, but their
002000*    amounts never touch the dollar figures printed on the
002100*    report.
002200*
002300* Used File
002400*    - Report Parameter Card:     RPTPARIN
002500*    - Transaction Master (in):   TXNMSTIN
002600*    - Summary Report Output:     SUMRPTOT
002700*
002800*******************************************************************
002900 IDENTIFICATION              DIVISION.
003000*------------------------------------------------------------------
003100 PROGRAM-ID.                 LEDGER-SUMMARY-REPORT.
003200 AUTHOR.                     L. PESCH.
003300 INSTALLATION.                LAKESHORE CREDIT UNION DATA CENTER.
003400 DATE-WRITTEN.                JUNE 14, 1991.
003500 DATE-COMPILED.
003600 SECURITY.                    CONFIDENTIAL - LEDGER DATA, BATCH USE
003700                              ONLY.
003800*------------------------------------------------------------------
003900* CHANGE LOG
004000*   06/14/91  L.PESCH    ORIGINAL PROGRAM, TICKET FT-0210.  FIRST
004100*                        RUN OF THE PERIOD CONTROL REPORT.
004200*   02/20/93  L.PESCH    ADDED SUSPICIOUS TRANSACTIONS LISTING AS
004300*                        A SECOND SECTION OF THE SAME RUN, FT-0231.
004400*   01/05/99  K.VANHOVE  Y2K REMEDIATION - REPORT DATE RANGE AND
004500*                        TXN-DATE CONFIRMED FULL CCYYMMDD.
004600*   11/19/02  D.OKAFOR   SUSPICIOUS LISTING NOW HELD IN A WORKING
004700*                        STORAGE TABLE AND PRINTED AFTER THE GRAND
004800*                        TOTAL LINE INSTEAD OF INTERLEAVED WITH
004900*                        THE CONTROL BREAKS, TICKET FT-0303.
005000*   04/08/04  D.OKAFOR   ADDED THE ACCEPT ... FROM DATE RUN-DATE
005100*                        CAPTURE BELOW SO A FUTURE ENHANCEMENT CAN
005200*                        STAMP THE REPORT WITH ITS OWN RUN DATE -
005300*                        SAME IDIOM NOW ALSO PICKED UP ON THE
005400*                        LEDGER UPDATE PROGRAM'S OWN FUTURITY
005500*                        EDIT, TICKET FT-0312.  NO PRINT LINE
005600*                        READS WS-RUN-DATE YET.
005700*******************************************************************
005800 ENVIRONMENT                 DIVISION.
005900*------------------------------------------------------------------
006000 CONFIGURATION               SECTION.
006100 SOURCE-COMPUTER.            IBM-4341.
006200 OBJECT-COMPUTER.            IBM-4341.
006300* C01 is declared here the same as every report-writing program
006400* in this shop, though this particular program never issues a
006500* WRITE ... AFTER ADVANCING PAGE against it - the report is
006600* short enough to run as one continuous listing with no page
006700* breaks.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*------------------------------------------------------------------
007100 INPUT-OUTPUT                SECTION.
007200 FILE-CONTROL.
007300* One card, read once at 1110, carrying the date range and the
007400* suspicious-amount threshold for the whole run - there is no
007500* provision for more than one parameter card per run.
007600     SELECT  RPT-PARM-IN
007700             ASSIGN TO RPTPARIN
007800             ORGANIZATION IS LINE SEQUENTIAL.
007900* Read-only, single pass, same file TxnLedgerUpdate.cbl rewrites
008000* every night - this program always runs after that one in the
008100* nightly sequence so it is reporting on the latest master.
008200     SELECT  TRANSACTION-MASTER-IN
008300             ASSIGN TO TXNMSTIN
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500* The printed report itself, both sections (control report and
008600* suspicious listing) on one SUMRPTOT file - there is no separate
008700* output file per section.
008800     SELECT  SUMMARY-REPORT-OUT
008900             ASSIGN TO SUMRPTOT
009000             ORGANIZATION IS LINE SEQUENTIAL.
009100*******************************************************************
009200 DATA                        DIVISION.
009300*------------------------------------------------------------------
009400 FILE                        SECTION.
009500* RPT-START-DATE/RPT-END-DATE bound the report inclusive on both
009600* ends, tested at 2000 below with NOT < / NOT > rather than
009700* BETWEEN so a record dated exactly on either boundary date is
009800* always included.  RPT-THRESHOLD is a signed amount, compared
009900* against TXN-AMOUNT unrounded at 2000 - any transaction over it
010000* lands on the suspicious listing regardless of its status.
010100 FD  RPT-PARM-IN
010200     RECORD CONTAINS 30 CHARACTERS
010300     DATA RECORD IS RPT-PARM-RECORD.
010400 01  RPT-PARM-RECORD.
010500     05  RPT-START-DATE              PIC 9(8).
010600     05  RPT-END-DATE                PIC 9(8).
010700     05  RPT-THRESHOLD               PIC S9(9)V99.
010800     05  FILLER                      PIC X(03).
010900 
011000* Same TxnRecord.cpy the ledger program COPYs for its own
011100* transaction master - this program never updates a field on it,
011200* strictly a reporting pass.
011300 FD  TRANSACTION-MASTER-IN
011400     RECORD CONTAINS 600 CHARACTERS
011500     DATA RECORD IS TXN-MASTER-RECORD.
011600     COPY "C:\Copybooks\TxnRecord.cpy".
011700 
011800* A single flat 132-byte print line - every WRITE in this
011900* program moves one of the 01-level print record layouts below
012000* into this one field by way of WRITE ... FROM.
012100 FD  SUMMARY-REPORT-OUT
012200     RECORD CONTAINS 132 CHARACTERS
012300     DATA RECORD IS SUMMARY-REPORT-OUT-LINE.
012400 01  SUMMARY-REPORT-OUT-LINE         PIC X(132).
012500*------------------------------------------------------------------
012600 WORKING-STORAGE             SECTION.
012700*------------------------------------------------------------------
012800 77  WS-RETURN-CODE               PIC S9(4) COMP VALUE ZERO.
012900*------------------------------------------------------------------
013000*    Eight fixed (TYPE,STATUS) combinations, built as a REDEFINES
013100*    table the way the shop has always laid out small fixed
013200*    lookup tables - load the literals once, index them by
013300*    position instead of re-testing them field by field.
013400 01  SUM-COMBO-RECORD.
013500     05  FILLER  PIC X(22) VALUE "REVENU    EN_ATTENTE  ".
013600     05  FILLER  PIC X(22) VALUE "REVENU    VALIDEE     ".
013700     05  FILLER  PIC X(22) VALUE "REVENU    FINALISEE   ".
013800     05  FILLER  PIC X(22) VALUE "REVENU    REJETEE     ".
013900     05  FILLER  PIC X(22) VALUE "DEPENSE   EN_ATTENTE  ".
014000     05  FILLER  PIC X(22) VALUE "DEPENSE   VALIDEE     ".
014100     05  FILLER  PIC X(22) VALUE "DEPENSE   FINALISEE   ".
014200     05  FILLER  PIC X(22) VALUE "DEPENSE   REJETEE     ".
014300 01  SUM-COMBO-TABLE REDEFINES SUM-COMBO-RECORD.
014400     05  SUM-COMBO-ENTRY
014500             OCCURS 8 TIMES
014600             INDEXED BY SUM-CX-IDX.
014700         10  SUM-COMBO-TYPE          PIC X(10).
014800         10  SUM-COMBO-STATUS        PIC X(12).
014900 
015000* One slot per SUM-COMBO-ENTRY above, same ordinal position -
015100* SUM-IDX set at 4100 off a SUM-COMBO-ENTRY match is used
015200* directly against this table too, so the two tables are always
015300* walked in lockstep.  SUM-AMOUNT-WHOLE/SUM-AMOUNT-CENTS are not
015400* read by any paragraph in this program - carried only because
015500* the shop always pairs a signed V99 amount with a whole/cents
015600* REDEFINES, same habit as the ledger program's own amount
015700* fields, in case a later listing needs to edit the two parts
015800* separately.
015900 01  SUM-LINE-TABLE.
016000     05  SUM-LINE-ENTRY
016100             OCCURS 8 TIMES
016200             INDEXED BY SUM-IDX.
016300         10  SUM-AMOUNT-AREA.
016400             15  SUM-AMOUNT-TOTAL    PIC S9(11)V99.
016500         10  SUM-AMOUNT-AREA-R REDEFINES SUM-AMOUNT-AREA.
016600             15  SUM-AMOUNT-WHOLE    PIC S9(11).
016700             15  SUM-AMOUNT-CENTS    PIC 99.
016800         10  SUM-COUNT               PIC 9(7) COMP.
016900         10  FILLER                  PIC X(01).
017000 
017100* Built up one entry at a time at 2200 as over-threshold records
017200* are encountered during the single pass over the master - there
017300* is no sorting of this table, entries land in the order their
017400* transactions were encountered on TXNMSTIN, not TXN-ID order or
017500* date order.
017600 01  SUS-LISTING-TABLE.
017700     05  SUS-LISTING-ENTRY
017800             OCCURS 1 TO 2000 TIMES
017900             DEPENDING ON WS-SUSPICIOUS-COUNT
018000             INDEXED BY SUS-IDX.
018100         10  SUS-TXN-ID              PIC 9(9).
018200         10  SUS-TYPE                PIC X(10).
018300         10  SUS-AMOUNT              PIC S9(9)V99.
018400         10  SUS-DATE                PIC 9(8).
018500         10  SUS-CREATED-BY-ID       PIC 9(9).
018600         10  FILLER                  PIC X(01).
018700 
018800* IN-RANGE-SW is reset to "N" at the top of 2000 for every record
018900* read - it never carries a stale value forward from the
019000* previous record.
019100 01  SWITCHES-AND-COUNTERS.
019200     05  TRANSACTION-MASTER-EOF-SW   PIC X(01)   VALUE "N".
019300         88  TRANSACTION-MASTER-EOF          VALUE "Y".
019400     05  IN-RANGE-SW                 PIC X(01)   VALUE "N".
019500         88  RECORD-IN-RANGE                  VALUE "Y".
019600     05  FILLER                      PIC X(01).
019700 
019800* WS-START-DATE/WS-END-DATE/WS-THRESHOLD are the working copies
019900* of the three fields off the parameter card, moved at 1110 so
020000* the rest of the program never references RPT-PARM-IN fields
020100* directly.  WS-RUN-DATE-AREA captures today's date off the
020200* system clock the same idiom TxnLedgerUpdate.cbl uses for its
020300* own futurity edit, FT-0312 - carried here so a future title-
020400* line enhancement could print the actual run date alongside the
020500* report date range, though no paragraph below reads it yet.
020600 01  WS-WORK-COUNTERS.
020700     05  WS-START-DATE               PIC 9(8).
020800     05  WS-END-DATE                 PIC 9(8).
020900     05  WS-THRESHOLD                PIC S9(9)V99.
021000     05  WS-THRESHOLD-AREA REDEFINES WS-THRESHOLD.
021100         10  WS-THRESHOLD-WHOLE      PIC S9(9).
021200         10  WS-THRESHOLD-CENTS      PIC 99.
021300     05  WS-RECORDS-READ-COUNT       PIC S9(7) COMP VALUE ZERO.
021400     05  WS-RECORDS-IN-RANGE-COUNT   PIC S9(7) COMP VALUE ZERO.
021500     05  WS-SUSPICIOUS-COUNT         PIC S9(4) COMP VALUE ZERO.
021600     05  WS-GRAND-TOTAL              PIC S9(11)V99 VALUE ZERO.
021700     05  WS-GRAND-COUNT              PIC 9(7) COMP VALUE ZERO.
021800     05  WS-RUN-DATE-AREA.
021900         10  WS-RUN-CC               PIC 9(2).
022000         10  WS-RUN-YY               PIC 9(2).
022100         10  WS-RUN-MM               PIC 9(2).
022200         10  WS-RUN-DD               PIC 9(2).
022300     05  WS-RUN-DATE-AREA-R REDEFINES WS-RUN-DATE-AREA.
022400         10  WS-RUN-DATE             PIC 9(8).
022500     05  FILLER                      PIC X(01).
022600 
022700* Print-line layouts are kept local to this program, not
022800* copybooked - the shop's own long-standing habit for report
022900* print lines, since nothing else in the system ever reads
023000* these layouts.
023100 01  RPT-TITLE-LINE.
023200     05  FILLER  PIC X(01)   VALUE SPACES.
023300     05  FILLER  PIC X(35)   VALUE
023400             "FINTRACK TRANSACTION SUMMARY REPORT".
023500     05  FILLER  PIC X(09)   VALUE SPACES.
023600     05  FILLER  PIC X(12)   VALUE "DATE RANGE: ".
023700     05  RPT-TL-START-DATE   PIC 9(8).
023800     05  FILLER  PIC X(03)   VALUE " - ".
023900     05  RPT-TL-END-DATE     PIC 9(8).
024000     05  FILLER  PIC X(56)   VALUE SPACES.
024100 
024200 01  RPT-HEADER-LINE.
024300     05  FILLER  PIC X(01)   VALUE SPACES.
024400     05  FILLER  PIC X(12)   VALUE "TYPE".
024500     05  FILLER  PIC X(14)   VALUE "STATUS".
024600     05  FILLER  PIC X(21)   VALUE "AMOUNT TOTAL".
024700     05  FILLER  PIC X(08)   VALUE "COUNT".
024800     05  FILLER  PIC X(76)   VALUE SPACES.
024900 
025000* One of these printed per non-zero-count summary slot at 3100 -
025100* a (TYPE,STATUS) combination with no transactions in the period
025200* is skipped entirely, not printed with a zero amount and count.
025300 01  RPT-DETAIL-LINE.
025400     05  FILLER  PIC X(01)   VALUE SPACES.
025500     05  RPT-DL-TYPE         PIC X(10).
025600     05  FILLER  PIC X(02)   VALUE SPACES.
025700     05  RPT-DL-STATUS       PIC X(12).
025800     05  FILLER  PIC X(02)   VALUE SPACES.
025900     05  RPT-DL-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
026000     05  FILLER  PIC X(07)   VALUE SPACES.
026100     05  RPT-DL-COUNT        PIC ZZZZZZ9.
026200     05  FILLER  PIC X(77)   VALUE SPACES.
026300 
026400* Sum of every printed detail line's amount and count - note
026500* this is NOT the sum of every slot in SUM-LINE-TABLE, since a
026600* skipped (zero-count) slot contributes nothing either way, so
026700* the two totals agree regardless.
026800 01  RPT-GRAND-TOTAL-LINE.
026900     05  FILLER  PIC X(01)   VALUE SPACES.
027000     05  FILLER  PIC X(12)   VALUE "GRAND TOTAL".
027100     05  FILLER  PIC X(14)   VALUE SPACES.
027200     05  RPT-GT-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
027300     05  FILLER  PIC X(07)   VALUE SPACES.
027400     05  RPT-GT-COUNT        PIC ZZZZZZ9.
027500     05  FILLER  PIC X(77)   VALUE SPACES.
027600 
027700* Second section of the same report, printed after the grand
027800* total line regardless of how many (if any) suspicious entries
027900* there are - the title and column headers always print,
028000* FT-0303, only the detail lines themselves are conditional.
028100 01  RPT-SUS-TITLE-LINE.
028200     05  FILLER  PIC X(01)   VALUE SPACES.
028300     05  FILLER  PIC X(40)   VALUE
028400             "SUSPICIOUS TRANSACTIONS LISTING".
028500     05  FILLER  PIC X(91)   VALUE SPACES.
028600 
028700 01  RPT-SUS-HEADER-LINE.
028800     05  FILLER  PIC X(01)   VALUE SPACES.
028900     05  FILLER  PIC X(10)   VALUE "TXN-ID".
029000     05  FILLER  PIC X(12)   VALUE "TYPE".
029100     05  FILLER  PIC X(16)   VALUE "AMOUNT".
029200     05  FILLER  PIC X(10)   VALUE "DATE".
029300     05  FILLER  PIC X(12)   VALUE "CREATED BY".
029400     05  FILLER  PIC X(71)   VALUE SPACES.
029500 
029600* One per SUS-LISTING-ENTRY, printed in the order the table was
029700* built (encounter order on TXNMSTIN), not sorted by amount,
029800* date, or id.
029900 01  RPT-SUS-DETAIL-LINE.
030000     05  FILLER  PIC X(01)   VALUE SPACES.
030100     05  RPT-SD-TXN-ID        PIC Z(8)9.
030200     05  FILLER  PIC X(01)   VALUE SPACES.
030300     05  RPT-SD-TYPE          PIC X(10).
030400     05  FILLER  PIC X(02)   VALUE SPACES.
030500     05  RPT-SD-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99.
030600     05  FILLER  PIC X(02)   VALUE SPACES.
030700     05  RPT-SD-DATE          PIC 9(8).
030800     05  FILLER  PIC X(02)   VALUE SPACES.
030900     05  RPT-SD-CREATED-BY    PIC Z(8)9.
031000     05  FILLER  PIC X(74)   VALUE SPACES.
031100 
031200* CALLed into ComputeRoundedTotal.cbl at 2100 below - same
031300* linkage shape that subprogram expects no matter which program
031400* CALLs it, running-total in, new amount in, rounded new total
031500* back out.
031600 01  LINK-PARAMETERS.
031700     05  LS-RUNNING-TOTAL-AREA.
031800         10  LS-RUNNING-TOTAL    PIC S9(11)V99.
031900     05  LS-NEW-AMOUNT-AREA.
032000         10  LS-NEW-AMOUNT       PIC S9(9)V99.
032100     05  LS-NEW-TOTAL-AREA.
032200         10  LS-NEW-TOTAL        PIC S9(11)V99.
032300     05  FILLER                  PIC X(01).
032400*------------------------------------------------------------------
032500 PROCEDURE                   DIVISION.
032600*------------------------------------------------------------------
032700* Same three-step shape as every other batch program in this
032800* shop - set up, drive the single pass over the master one
032900* record at a time, print everything at the end.  Unlike the two
033000* maintenance programs this one never writes anything but print
033100* lines; the transaction master itself is read-only throughout.
033200*------------------------------------------------------------------
033300 0000-MAIN-LOGIC.
033400     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
033500     PERFORM 2000-PROCEED-SUMMARY-REPORT THRU 2000-EXIT
033600             UNTIL TRANSACTION-MASTER-EOF.
033700     PERFORM 3000-TERMINATE-SUMMARY-REPORT THRU 3000-EXIT.
033800 
033900     STOP RUN.
034000*------------------------------------------------------------------
034100* Open files, pull in the one parameter card, zero the summary
034200* table, capture today's date, print the titles, and prime the
034300* master with its first record before 2000's UNTIL test ever
034400* looks at TRANSACTION-MASTER-EOF.
034500 1000-INITIALIZE-RUN.
034600     PERFORM 1100-OPEN-ALL-FILES THRU 1100-EXIT.
034700     PERFORM 1110-READ-RPT-PARM-RECORD THRU 1110-EXIT.
034800     PERFORM 1200-INITIALIZE-SUMMARY-TABLE THRU 1200-EXIT.
034900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
035000     PERFORM 1300-PRINT-REPORT-TITLES THRU 1300-EXIT.
035100     PERFORM 1400-READ-TRANSACTION-MASTER-IN THRU 1400-EXIT.
035200 1000-EXIT.
035300     EXIT.
035400*------------------------------------------------------------------
035500* All three files open for the life of the run.
035600 1100-OPEN-ALL-FILES.
035700     OPEN    INPUT   RPT-PARM-IN
035800             INPUT   TRANSACTION-MASTER-IN
035900             OUTPUT  SUMMARY-REPORT-OUT.
036000 1100-EXIT.
036100     EXIT.
036200*------------------------------------------------------------------
036300* Exactly one READ - RPT-PARM-IN is a single-card file, there is
036400* no AT END clause here because a missing parameter card is an
036500* operator setup error, not a condition this program is written
036600* to recover from.
036700 1110-READ-RPT-PARM-RECORD.
036800     READ RPT-PARM-IN.
036900     MOVE RPT-START-DATE TO WS-START-DATE.
037000     MOVE RPT-END-DATE   TO WS-END-DATE.
037100     MOVE RPT-THRESHOLD  TO WS-THRESHOLD.
037200 1110-EXIT.
037300     EXIT.
037400*------------------------------------------------------------------
037500* Every one of the eight fixed slots starts the run at zero,
037600* regardless of how many of the eight (TYPE,STATUS) combinations
037700* actually turn up on the master this period.
037800 1200-INITIALIZE-SUMMARY-TABLE.
037900     SET SUM-IDX TO 1.
038000     PERFORM 1210-ZERO-SUMMARY-LINE-ENTRY THRU 1210-EXIT
038100             VARYING SUM-IDX FROM 1 BY 1 UNTIL SUM-IDX > 8.
038200 1200-EXIT.
038300     EXIT.
038400*------------------------------------------------------------------
038500 1210-ZERO-SUMMARY-LINE-ENTRY.
038600     MOVE ZERO TO SUM-AMOUNT-TOTAL (SUM-IDX).
038700     MOVE ZERO TO SUM-COUNT (SUM-IDX).
038800 1210-EXIT.
038900     EXIT.
039000*------------------------------------------------------------------
039100* Title and column-header lines print once, before a single
039200* detail line - there is no page-break/TOP-OF-FORM logic in this
039300* program even though SPECIAL-NAMES declares C01, since the
039400* report is short enough to run as one continuous listing.
039500 1300-PRINT-REPORT-TITLES.
039600     MOVE WS-START-DATE TO RPT-TL-START-DATE.
039700     MOVE WS-END-DATE   TO RPT-TL-END-DATE.
039800     WRITE SUMMARY-REPORT-OUT-LINE FROM RPT-TITLE-LINE.
039900     WRITE SUMMARY-REPORT-OUT-LINE FROM RPT-HEADER-LINE.
040000 1300-EXIT.
040100     EXIT.
040200*------------------------------------------------------------------
040300* Drives the single pass - PERFORMed again at the bottom of 2000
040400* for every record processed, not just here at start-up.
040500* WS-RECORDS-READ-COUNT is every record read off TXNMSTIN,
040600* in-range or not; WS-RECORDS-IN-RANGE-COUNT (bumped at 2000) is
040700* the subset that actually falls inside the report's date range.
040800 1400-READ-TRANSACTION-MASTER-IN.
040900     READ TRANSACTION-MASTER-IN
041000         AT END
041100             MOVE "Y" TO TRANSACTION-MASTER-EOF-SW
041200         NOT AT END
041300             ADD 1 TO WS-RECORDS-READ-COUNT.
041400 1400-EXIT.
041500     EXIT.
041600*------------------------------------------------------------------
041700* One transaction master record accumulates into its (TYPE,
041800* STATUS) slot and, if over threshold, onto the suspicious
041900* listing table, FT-0210/FT-0303.  The date-range test is
042000* inclusive on both ends (NOT < start AND NOT > end) - a record
042100* dated exactly RPT-START-DATE or exactly RPT-END-DATE counts as
042200* in range.  A record that fails the date test skips every
042300* paragraph below, including the suspicious-amount check - a
042400* huge transaction dated outside the period does not appear on
042500* the suspicious listing for this run, only on the run that
042600* covers its own date.
042700*------------------------------------------------------------------
042800 2000-PROCEED-SUMMARY-REPORT.
042900     MOVE "N" TO IN-RANGE-SW.
043000     IF TXN-DATE OF TXN-MASTER-RECORD NOT < WS-START-DATE
043100        AND TXN-DATE OF TXN-MASTER-RECORD NOT > WS-END-DATE
043200         MOVE "Y" TO IN-RANGE-SW.
043300     IF RECORD-IN-RANGE
043400         ADD 1 TO WS-RECORDS-IN-RANGE-COUNT
043500         PERFORM 4100-FIND-SUMMARY-SLOT THRU 4100-EXIT
043600         ADD 1 TO SUM-COUNT (SUM-IDX)
043700         IF TXN-STAT-VALIDATED OR TXN-STAT-FINALIZED
043800             PERFORM 2100-ACCUMULATE-AMOUNT-TOTAL THRU 2100-EXIT.
043900         IF TXN-AMOUNT OF TXN-MASTER-RECORD > WS-THRESHOLD
044000             PERFORM 2200-BUILD-SUSPICIOUS-ENTRY THRU 2200-EXIT.
044100     PERFORM 1400-READ-TRANSACTION-MASTER-IN THRU 1400-EXIT.
044200 2000-EXIT.
044300     EXIT.
044400*------------------------------------------------------------------
044500* Only PERFORMed for VALIDEE/FINALISEE rows, per the IF at 2000
044600* above - the subprogram itself has no idea what status the
044700* transaction carries, it just adds two amounts and rounds,
044800* FT-0210.  Called once per qualifying record; there is no batch
044900* accumulation across multiple records in one CALL.
045000*------------------------------------------------------------------
045100 2100-ACCUMULATE-AMOUNT-TOTAL.
045200     MOVE SUM-AMOUNT-TOTAL (SUM-IDX) TO LS-RUNNING-TOTAL.
045300     MOVE TXN-AMOUNT OF TXN-MASTER-RECORD TO LS-NEW-AMOUNT.
045400     CALL "ComputeRoundedTotal" USING LINK-PARAMETERS.
045500     MOVE LS-NEW-TOTAL TO SUM-AMOUNT-TOTAL (SUM-IDX).
045600 2100-EXIT.
045700     EXIT.
045800*------------------------------------------------------------------
045900* Appends to SUS-LISTING-TABLE regardless of TXN-STATUS - a
046000* pending, rejected, or already-finalized transaction all show
046100* up here if the amount clears RPT-THRESHOLD, since the
046200* suspicious listing is a fraud/review control, not a financial
046300* one.
046400 2200-BUILD-SUSPICIOUS-ENTRY.
046500     ADD 1 TO WS-SUSPICIOUS-COUNT.
046600     SET SUS-IDX TO WS-SUSPICIOUS-COUNT.
046700     MOVE TXN-ID OF TXN-MASTER-RECORD
046800             TO SUS-TXN-ID (SUS-IDX).
046900     MOVE TXN-TYPE OF TXN-MASTER-RECORD
047000             TO SUS-TYPE (SUS-IDX).
047100     MOVE TXN-AMOUNT OF TXN-MASTER-RECORD
047200             TO SUS-AMOUNT (SUS-IDX).
047300     MOVE TXN-DATE OF TXN-MASTER-RECORD
047400             TO SUS-DATE (SUS-IDX).
047500     MOVE TXN-CREATED-BY-ID OF TXN-MASTER-RECORD
047600             TO SUS-CREATED-BY-ID (SUS-IDX).
047700 2200-EXIT.
047800     EXIT.
047900*------------------------------------------------------------------
048000* Linear search of the eight fixed combinations - only eight
048100* entries, so a full scan costs nothing, there is no need for
048200* SEARCH ALL/binary search the way the two maintenance programs
048300* search their much larger tables.  There is no AT END clause
048400* because every TXN-TYPE/TXN-STATUS pairing that can exist on
048500* the master is one of the eight literals loaded into
048600* SUM-COMBO-RECORD above - a match always happens.
048700*------------------------------------------------------------------
048800 4100-FIND-SUMMARY-SLOT.
048900     SET SUM-CX-IDX TO 1.
049000     SEARCH SUM-COMBO-ENTRY
049100         WHEN SUM-COMBO-TYPE (SUM-CX-IDX) =
049200                     TXN-TYPE OF TXN-MASTER-RECORD
049300            AND SUM-COMBO-STATUS (SUM-CX-IDX) =
049400                     TXN-STATUS OF TXN-MASTER-RECORD
049500             SET SUM-IDX TO SUM-CX-IDX.
049600 4100-EXIT.
049700     EXIT.
049800*------------------------------------------------------------------
049900* Print the control-break summary, the grand total, and the
050000* suspicious transactions listing, in that order, FT-0303.
050100*------------------------------------------------------------------
050200 3000-TERMINATE-SUMMARY-REPORT.
050300     PERFORM 3100-PRINT-SUMMARY-DETAIL-LINE THRU 3100-EXIT
050400             VARYING SUM-IDX FROM 1 BY 1 UNTIL SUM-IDX > 8.
050500     PERFORM 3200-PRINT-GRAND-TOTAL-LINE THRU 3200-EXIT.
050600     PERFORM 3300-PRINT-SUSPICIOUS-TITLES THRU 3300-EXIT.
050700     IF WS-SUSPICIOUS-COUNT > ZERO
050800         PERFORM 3400-PRINT-SUSPICIOUS-DETAIL-LINE THRU 3400-EXIT
050900                 VARYING SUS-IDX FROM 1 BY 1
051000                 UNTIL SUS-IDX > WS-SUSPICIOUS-COUNT.
051100     PERFORM 3500-CLOSE-ALL-FILES THRU 3500-EXIT.
051200     PERFORM 3600-OTHER-EOF-JOB THRU 3600-EXIT.
051300 3000-EXIT.
051400     EXIT.
051500*------------------------------------------------------------------
051600* A zero-count slot is skipped outright - no detail line, and no
051700* contribution to WS-GRAND-TOTAL/WS-GRAND-COUNT, so the grand
051800* total printed at 3200 always matches the sum of whatever
051900* detail lines actually appeared above it.
052000 3100-PRINT-SUMMARY-DETAIL-LINE.
052100     IF SUM-COUNT (SUM-IDX) > ZERO
052200         MOVE SUM-COMBO-TYPE (SUM-IDX)   TO RPT-DL-TYPE
052300         MOVE SUM-COMBO-STATUS (SUM-IDX) TO RPT-DL-STATUS
052400         MOVE SUM-AMOUNT-TOTAL (SUM-IDX) TO RPT-DL-AMOUNT
052500         MOVE SUM-COUNT (SUM-IDX)        TO RPT-DL-COUNT
052600         WRITE SUMMARY-REPORT-OUT-LINE FROM RPT-DETAIL-LINE
052700         ADD SUM-AMOUNT-TOTAL (SUM-IDX) TO WS-GRAND-TOTAL
052800         ADD SUM-COUNT (SUM-IDX)        TO WS-GRAND-COUNT.
052900 3100-EXIT.
053000     EXIT.
053100*------------------------------------------------------------------
053200* One line, always printed even when every slot above was zero -
053300* a period with no qualifying transactions still gets a GRAND
053400* TOTAL line of zero/zero rather than no line at all.
053500 3200-PRINT-GRAND-TOTAL-LINE.
053600     MOVE WS-GRAND-TOTAL TO RPT-GT-AMOUNT.
053700     MOVE WS-GRAND-COUNT TO RPT-GT-COUNT.
053800     WRITE SUMMARY-REPORT-OUT-LINE FROM RPT-GRAND-TOTAL-LINE.
053900 3200-EXIT.
054000     EXIT.
054100*------------------------------------------------------------------
054200* Title and column headers for the second section print
054300* unconditionally, FT-0303 - only the detail lines below are
054400* skipped on a clean (no suspicious transactions) run.
054500 3300-PRINT-SUSPICIOUS-TITLES.
054600     WRITE SUMMARY-REPORT-OUT-LINE FROM RPT-SUS-TITLE-LINE.
054700     WRITE SUMMARY-REPORT-OUT-LINE FROM RPT-SUS-HEADER-LINE.
054800 3300-EXIT.
054900     EXIT.
055000*------------------------------------------------------------------
055100* One line per SUS-LISTING-ENTRY, PERFORMed from 3000's VARYING
055200* loop only when WS-SUSPICIOUS-COUNT is greater than zero - if
055300* the table is empty this paragraph is never entered at all.
055400 3400-PRINT-SUSPICIOUS-DETAIL-LINE.
055500     MOVE SUS-TXN-ID (SUS-IDX)        TO RPT-SD-TXN-ID.
055600     MOVE SUS-TYPE (SUS-IDX)          TO RPT-SD-TYPE.
055700     MOVE SUS-AMOUNT (SUS-IDX)        TO RPT-SD-AMOUNT.
055800     MOVE SUS-DATE (SUS-IDX)          TO RPT-SD-DATE.
055900     MOVE SUS-CREATED-BY-ID (SUS-IDX) TO RPT-SD-CREATED-BY.
056000     WRITE SUMMARY-REPORT-OUT-LINE FROM RPT-SUS-DETAIL-LINE.
056100 3400-EXIT.
056200     EXIT.
056300*------------------------------------------------------------------
056400 3500-CLOSE-ALL-FILES.
056500     CLOSE   RPT-PARM-IN
056600             TRANSACTION-MASTER-IN
056700             SUMMARY-REPORT-OUT.
056800 3500-EXIT.
056900     EXIT.
057000*------------------------------------------------------------------
057100* End-of-job console message and condition code - a nonzero
057200* WS-SUSPICIOUS-COUNT sends back RETURN-CODE 4, same convention
057300* as the two maintenance programs' reject-driven return code,
057400* here flagging the run for manual review of the suspicious
057500* listing rather than any record having been turned down.
057600 3600-OTHER-EOF-JOB.
057700     IF WS-SUSPICIOUS-COUNT > ZERO
057800         MOVE 4 TO WS-RETURN-CODE
057900     ELSE
058000         MOVE ZERO TO WS-RETURN-CODE.
058100     DISPLAY "LEDGER-SUMMARY-REPORT COMPLETED!!!".
058200     DISPLAY "RECORDS READ     " WS-RECORDS-READ-COUNT.
058300     DISPLAY "RECORDS IN RANGE " WS-RECORDS-IN-RANGE-COUNT.
058400     DISPLAY "SUSPICIOUS LISTED" WS-SUSPICIOUS-COUNT.
058500     DISPLAY "RETURN-CODE      " WS-RETURN-CODE.
058600 3600-EXIT.
058700     EXIT.
