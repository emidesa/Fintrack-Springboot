000100*******************************************************************
000200* This program is to implement Ledger Transaction Batch Update
000300*    for the FinTrack nightly ledger run.
000400*
000500* Used File
000600*    - User Master (lookup only): USRMSTIN
000700*    - Transaction Master (old):  TXNMSTIN
000800*    - Transaction Action Deck:   TXNACTIN
000900*    - Transaction Master (new):  TXNMSTOT
001000*    - Audit Log Output:          AUDLOGOT
001100*    - Reject Listing Output:     TXNRJCOT
001200*
001300* SIX ACTION CODES, ONE CARD EACH:
001400*    C - CREATE    new ledger line, EN_ATTENTE on the way in.
001500*    U - UPDATE    amend fields on an EN_ATTENTE/VALIDEE line,
001600*                  creator or ADMIN only, FINALISEE is closed.
001700*    D - DELETE    tombstone a line, ADMIN only, audited first.
001800*    V - VALIDATE  EN_ATTENTE  -> VALIDEE,  MANAGER or ADMIN.
001900*    F - FINALIZE  VALIDEE     -> FINALISEE, ADMIN only.
002000*    X - REJECT    EN_ATTENTE/VALIDEE -> REJETEE, MANAGER/ADMIN.
002100* No other status transition exists.  A card that would move a
002200* line out of FINALISEE or REJETEE is rejected with no audit
002300* entry and no change to the master - those two statuses are a
002400* dead end by design, not an oversight.
002500*
002600* Every accepted card writes exactly one AUDIT-LOG-OUT entry;
002700* every rejected card writes exactly one REJECT-LISTING-OUT
002800* line and nothing else.  The two output files never both get
002900* a line for the same card.
003000*******************************************************************
003100 IDENTIFICATION              DIVISION.
003200*------------------------------------------------------------------
003300 PROGRAM-ID.                 TXN-LEDGER-UPDATE.
003400 AUTHOR.                     R. ODUYA.
003500 INSTALLATION.                LAKESHORE CREDIT UNION DATA CENTER.
003600 DATE-WRITTEN.                MARCH 11, 1987.
003700 DATE-COMPILED.
003800 SECURITY.                    CONFIDENTIAL - LEDGER DATA, BATCH USE
003900                              ONLY, NOT FOR ONLINE ACCESS.
004000*------------------------------------------------------------------
004100* CHANGE LOG
004200*   03/11/87  R.ODUYA    ORIGINAL PROGRAM, TICKET FT-0001.  DRIVES
004300*                        CREATE/UPDATE/DELETE AGAINST THE LEDGER.
004400*   09/02/89  R.ODUYA    ADDED TXN-CATEGORY EDIT ON CREATE AND
004500*                        UPDATE, TICKET FT-0118.
004600*   06/14/91  L.PESCH    ADDED VALIDATE/FINALIZE/REJECT WORKFLOW
004700*                        TRANSITIONS AND THE AUDIT LOG WRITE,
004800*                        TICKET FT-0204/FT-0206.
004900*   02/20/93  L.PESCH    REJECT LISTING NOW ECHOES THE FULL INPUT
005000*                        ACTION RECORD, NOT JUST TXN-ID, FT-0231.
005100*   01/05/99  K.VANHOVE  Y2K REMEDIATION - CONFIRMED TXN-DATE AND
005200*                        ACT-DATE ARE FULL CCYYMMDD, NO 2-DIGIT
005300*                        YEAR WINDOWING NEEDED IN THIS PROGRAM.
005400*   11/19/02  D.OKAFOR   NEXT-TXN-ID NOW DERIVED FROM THE HIGH KEY
005500*                        ON LOAD INSTEAD OF A SEPARATE COUNTER
005600*                        FILE, TICKET FT-0300.
005700*   04/08/04  D.OKAFOR   2600 WAS ONLY GUARDING AGAINST FINALISEE -
005800*                        A TRANSACTION ALREADY REJETEE FELL THROUGH
005900*                        AND GOT RE-REJECTED WITH A SPURIOUS AUDIT
006000*                        ENTRY.  NOW REQUIRES EN_ATTENTE OR VALIDEE
006100*                        BEFORE POSTING, SAME AS 2400/2500,
006200*                        TICKET FT-0312.
006300*******************************************************************
006400 ENVIRONMENT                 DIVISION.
006500*------------------------------------------------------------------
006600 CONFIGURATION               SECTION.
006700 SOURCE-COMPUTER.            IBM-4341.
006800 OBJECT-COMPUTER.            IBM-4341.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*------------------------------------------------------------------
007200*------------------------------------------------------------------
007300* All six files are plain line-sequential, assigned to the
007400* logical names the nightly job's JCL/control cards supply at
007500* run time - the program itself does not care what physical
007600* file USRMSTIN or TXNMSTOT resolves to from one run to the
007700* next, that is the operator's and the scheduler's business.
007800*------------------------------------------------------------------
007900 INPUT-OUTPUT                SECTION.
008000 FILE-CONTROL.
008100* Lookup only - never opened OUTPUT by this program.
008200     SELECT  USER-MASTER-IN
008300             ASSIGN TO USRMSTIN
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500 
008600* Last run's ending position - read once, then superseded by
008700* TRANSACTION-MASTER-OUT below.
008800     SELECT  TRANSACTION-MASTER-IN
008900             ASSIGN TO TXNMSTIN
009000             ORGANIZATION IS LINE SEQUENTIAL.
009100 
009200* Tonight's work - one CREATE/UPDATE/DELETE/VALIDATE/FINALIZE/
009300* REJECT card per ledger change requested since the last run.
009400     SELECT  TRANSACTION-ACTION-IN
009500             ASSIGN TO TXNACTIN
009600             ORGANIZATION IS LINE SEQUENTIAL.
009700 
009800* This run's ending position - becomes next run's TXNMSTIN.
009900     SELECT  TRANSACTION-MASTER-OUT
010000             ASSIGN TO TXNMSTOT
010100             ORGANIZATION IS LINE SEQUENTIAL.
010200 
010300* Append-only trail of every accepted action, FT-0206 - written
010400* to once per accepted card by 4910, never read back by this
010500* program.
010600     SELECT  AUDIT-LOG-OUT
010700             ASSIGN TO AUDLOGOT
010800             ORGANIZATION IS LINE SEQUENTIAL.
010900 
011000* Operational control listing only - one line per rejected card
011100* with the reason, same idea UserMaintUpdate.cbl uses for its
011200* own rejects, reviewed by hand the morning after the run.
011300     SELECT  REJECT-LISTING-OUT
011400             ASSIGN TO TXNRJCOT
011500             ORGANIZATION IS LINE SEQUENTIAL.
011600*******************************************************************
011700 DATA                        DIVISION.
011800*------------------------------------------------------------------
011900 FILE                        SECTION.
012000* User master is opened INPUT only here - this program never
012100* writes USRMSTIN back out, UserMaintUpdate.cbl owns that file.
012200* It is read once, whole, into USR-MASTER-TABLE at 1200 below
012300* and never re-read card by card during the run.
012400 FD  USER-MASTER-IN
012500     RECORD CONTAINS 329 CHARACTERS
012600     DATA RECORD IS USR-MASTER-RECORD.
012700     COPY "C:\Copybooks\UserRecord.cpy".
012800 
012900* Old transaction master, read once into TXN-MASTER-TABLE at
013000* 1300 below and then left alone - every change this run makes
013100* happens against the in-memory table, the old master itself is
013200* never reopened for output.
013300 FD  TRANSACTION-MASTER-IN
013400     RECORD CONTAINS 600 CHARACTERS
013500     DATA RECORD IS TXN-MASTER-RECORD.
013600     COPY "C:\Copybooks\TxnRecord.cpy".
013700 
013800 FD  TRANSACTION-ACTION-IN
013900     RECORD CONTAINS 578 CHARACTERS
014000     DATA RECORD IS ACTION-RECORD-IN.
014100* One card per requested action, one action per transaction per
014200* run - the nightly job does not batch more than one change to
014300* the same TXN-ID on a single card.  ACT-TXN-ID is ignored on a
014400* CREATE card (a new ID is assigned in 2110) but must be the key
014500* of an existing, non-deleted row for every other action code.
014600 01  ACTION-RECORD-IN.
014700     05  ACT-ACTION-CODE             PIC X(1).
014800         88  ACT-ACTION-CREATE           VALUE "C".
014900         88  ACT-ACTION-UPDATE           VALUE "U".
015000         88  ACT-ACTION-DELETE           VALUE "D".
015100         88  ACT-ACTION-VALIDATE         VALUE "V".
015200         88  ACT-ACTION-FINALIZE         VALUE "F".
015300         88  ACT-ACTION-REJECT           VALUE "X".
015400     05  ACT-TXN-ID                  PIC 9(9).
015500     05  ACT-ACTING-USER-ID          PIC 9(9).
015600* Zero on an UPDATE card means "amount not supplied", see 4300 -
015700* a CREATE card with a zero or negative amount is rejected
015800* outright in 2100, it is never treated as "no amount given".
015900     05  ACT-AMOUNT                  PIC S9(9)V99.
016000     05  ACT-TYPE                    PIC X(10).
016100     05  ACT-CATEGORY                PIC X(20).
016200     05  ACT-DESCRIPTION             PIC X(500).
016300* CCYYMMDD, full four-digit year since the Y2K remediation pass
016400* confirmed in the change log above - never abbreviated to YY.
016500     05  ACT-DATE                    PIC 9(8).
016600     05  FILLER                      PIC X(10).
016700 
016800* New transaction master - same layout as the one above, renamed
016900* by COPY REPLACING since COBOL will not let one program have
017000* two FD records of the same name open at once.  Written whole
017100* at end of run by 3000/3100, never written to card by card
017200* while action cards are being processed.
017300 FD  TRANSACTION-MASTER-OUT
017400     RECORD CONTAINS 600 CHARACTERS
017500     DATA RECORD IS TXN-MASTER-RECORD-OUT.
017600     COPY "C:\Copybooks\TxnRecord.cpy"
017700         REPLACING ==TXN-MASTER-RECORD== BY ==TXN-MASTER-RECORD-OUT==.
017800 
017900* Append-only audit trail, one WRITE per accepted action,
018000* never per rejected one - see 4910 below.
018100 FD  AUDIT-LOG-OUT
018200     RECORD CONTAINS 280 CHARACTERS
018300     DATA RECORD IS AUD-LOG-RECORD.
018400     COPY "C:\Copybooks\AuditRecord.cpy".
018500 
018600* Operational control listing only, not a ledger record layout
018700* in its own right - the shop's way of letting the operator see,
018800* card by card, what this run turned down and why, carried
018900* forward from the balance-error listing this program's 1987
019000* ancestor already wrote.
019100 FD  REJECT-LISTING-OUT
019200     RECORD CONTAINS 600 CHARACTERS
019300     DATA RECORD IS REJECT-LISTING-RECORD.
019400 01  REJECT-LISTING-RECORD.
019500     05  RJL-ACTION-CODE             PIC X(1).
019600     05  RJL-TXN-ID                  PIC 9(9).
019700     05  RJL-ACTING-USER-ID          PIC 9(9).
019800     05  RJL-REASON                  PIC X(60).
019900     05  FILLER                      PIC X(521).
020000*------------------------------------------------------------------
020100 WORKING-STORAGE             SECTION.
020200*------------------------------------------------------------------
020300 77  WS-RETURN-CODE               PIC S9(4) COMP VALUE ZERO.
020400*------------------------------------------------------------------
020500* End-of-file switches for the four sequential files this
020600* program reads, plus two working flags set by the action
020700* paragraphs as each card is processed - USER-FOUND-SW and
020800* TRANSACTION-FOUND-SW are reset at the top of every lookup,
020900* they do not carry a stale "Y" over from the previous card.
021000*------------------------------------------------------------------
021100 01  SWITCHES-AND-COUNTERS.
021200     05  USER-MASTER-EOF-SW          PIC X(01)   VALUE "N".
021300         88  USER-MASTER-EOF                 VALUE "Y".
021400     05  TRANSACTION-MASTER-EOF-SW   PIC X(01)   VALUE "N".
021500         88  TRANSACTION-MASTER-EOF          VALUE "Y".
021600     05  ACTION-DECK-EOF-SW          PIC X(01)   VALUE "N".
021700         88  ACTION-DECK-EOF                  VALUE "Y".
021800     05  USER-FOUND-SW               PIC X(01)   VALUE "N".
021900         88  USER-FOUND                       VALUE "Y".
022000     05  TRANSACTION-FOUND-SW        PIC X(01)   VALUE "N".
022100         88  TRANSACTION-FOUND                VALUE "Y".
022200     05  WS-REJECT-SW                PIC X(01)   VALUE "N".
022300         88  WS-RECORD-REJECTED               VALUE "Y".
022400     05  FILLER                      PIC X(01).
022500 
022600* WS-MAX-TXN-ID is tracked while the old master loads (1320) and
022700* turned into WS-NEXT-TXN-ID once loading is done (1300) - new
022800* transactions are numbered one past the highest key already on
022900* file, TICKET FT-0300, never by counting table rows, since a
023000* prior DELETE would otherwise let two different runs hand out
023100* the same TXN-ID twice.  WS-NEXT-AUDIT-ID is simpler - the
023200* audit log is append-only and starts this program fresh at 1
023300* every run, it does not attempt to continue a prior run's
023400* numbering across AUDLOGOT files.
023500 01  WS-WORK-COUNTERS.
023600     05  WS-USER-MASTER-COUNT        PIC S9(4) COMP VALUE ZERO.
023700     05  WS-TXN-MASTER-COUNT         PIC S9(4) COMP VALUE ZERO.
023800     05  WS-MAX-TXN-ID               PIC S9(9) COMP VALUE ZERO.
023900     05  WS-NEXT-TXN-ID              PIC S9(9) COMP VALUE ZERO.
024000     05  WS-NEXT-AUDIT-ID            PIC S9(9) COMP VALUE 1.
024100* Six completion counters, one per action type, DISPLAYed at
024200* EOF in 3300 for the operator's run log - WS-REJECTED-COUNT
024300* covers every flavor of rejection, business-rule and
024400* unrecognized-action-code alike.
024500     05  WS-CREATED-COUNT            PIC S9(7) COMP VALUE ZERO.
024600     05  WS-UPDATED-COUNT            PIC S9(7) COMP VALUE ZERO.
024700     05  WS-DELETED-COUNT            PIC S9(7) COMP VALUE ZERO.
024800     05  WS-VALIDATED-COUNT          PIC S9(7) COMP VALUE ZERO.
024900     05  WS-FINALIZED-COUNT          PIC S9(7) COMP VALUE ZERO.
025000     05  WS-REJECTED-COUNT           PIC S9(7) COMP VALUE ZERO.
025100     05  WS-SEARCH-USER-ID           PIC 9(9).
025200     05  WS-SEARCH-TXN-ID            PIC 9(9).
025300     05  WS-REJECT-REASON            PIC X(60)   VALUE SPACES.
025400     05  WS-DETAIL-LINE              PIC X(60)   VALUE SPACES.
025500     05  WS-RUN-DATE-AREA.
025600         10  WS-RUN-DATE-CC          PIC 9(2).
025700         10  WS-RUN-DATE-YY          PIC 9(2).
025800         10  WS-RUN-DATE-MM          PIC 9(2).
025900         10  WS-RUN-DATE-DD          PIC 9(2).
026000     05  WS-RUN-DATE-AREA-R REDEFINES WS-RUN-DATE-AREA.
026100         10  WS-RUN-DATE             PIC 9(8).
026200     05  FILLER                      PIC X(01).
026300 
026400* Table entries below restate UserRecord.cpy / TxnRecord.cpy one
026500* level deeper (10/15) so each copybook stays usable verbatim as
026600* the flat FD record while the table carries the same fields for
026700* SEARCH ALL / SEARCH lookups, FT-0300.
026800*
026900* USR-MASTER-TABLE mirrors UserRecord.cpy field for field:
027000* USR-ID is the ASCENDING KEY 4100 binary-searches on; the
027100* EMAIL/NAME AREA-R REDEFINES pairs are carried over from the
027200* copybook even though this program never splits an email or
027300* prints a combined name - they ride along unused here so a
027400* later program CALLed against this same table layout does not
027500* have to re-declare them; USR-ROLE drives every actor check in
027600* 2100-2600 through its three 88-levels.
027700 01  USR-MASTER-TABLE.
027800     05  USR-MASTER-ENTRY
027900             OCCURS 1 TO 1000 TIMES
028000             DEPENDING ON WS-USER-MASTER-COUNT
028100             ASCENDING KEY IS USR-ID
028200             INDEXED BY USR-IDX.
028300         10  USR-ID                  PIC 9(9).
028400         10  USR-EMAIL-AREA.
028500             15  USR-EMAIL           PIC X(100).
028600         10  USR-EMAIL-AREA-R REDEFINES USR-EMAIL-AREA.
028700             15  USR-EMAIL-LOCAL-PART    PIC X(60).
028800             15  USR-EMAIL-DOMAIN-PART   PIC X(40).
028900         10  USR-NAME-AREA.
029000             15  USR-FIRST-NAME      PIC X(100).
029100             15  USR-LAST-NAME       PIC X(100).
029200         10  USR-NAME-AREA-R REDEFINES USR-NAME-AREA.
029300             15  USR-FULL-NAME-DISPLAY   PIC X(200).
029400         10  USR-ROLE                PIC X(10).
029500             88  USR-ROLE-COMPTABLE      VALUE "COMPTABLE ".
029600             88  USR-ROLE-MANAGER        VALUE "MANAGER   ".
029700             88  USR-ROLE-ADMIN          VALUE "ADMIN     ".
029800         10  USR-ROLE-AREA-R REDEFINES USR-ROLE.
029900             15  USR-ROLE-SHORT-CODE     PIC X(03).
030000         10  USR-IS-ACTIVE           PIC X(1).
030100             88  USR-ACTIVE-YES          VALUE "Y".
030200             88  USR-ACTIVE-NO           VALUE "N".
030300         10  FILLER                  PIC X(09).
030400 
030500* TXN-MASTER-TABLE mirrors TxnRecord.cpy field for field.  The
030600* WHOLE/CENTS split under TXN-AMOUNT-AREA-R and the CC/YY/MM/DD
030700* split under TXN-DATE-AREA-R are not used by this program
030800* either, they exist because the copybook carries them for the
030900* summary/report program that reads this same layout back in -
031000* keeping the table a faithful mirror of the copybook means one
031100* program's REDEFINES habit does not have to be re-invented by
031200* the next.  TXN-ACTOR-AREA-R gives CREATED-BY/VALIDATED-BY/
031300* FINALIZED-BY a second life as a three-slot table, handy if a
031400* later program ever needs to walk "every actor who touched
031500* this row" without three separate MOVE statements.
031600 01  TXN-MASTER-TABLE.
031700     05  TXN-MASTER-ENTRY
031800             OCCURS 1 TO 5000 TIMES
031900             DEPENDING ON WS-TXN-MASTER-COUNT
032000             INDEXED BY TXN-IDX.
032100         10  TXN-ID                  PIC 9(9).
032200         10  TXN-AMOUNT-AREA.
032300             15  TXN-AMOUNT          PIC S9(9)V99.
032400         10  TXN-AMOUNT-AREA-R REDEFINES TXN-AMOUNT-AREA.
032500             15  TXN-AMOUNT-WHOLE    PIC S9(9).
032600             15  TXN-AMOUNT-CENTS    PIC 99.
032700         10  TXN-TYPE                PIC X(10).
032800             88  TXN-TYPE-REVENU         VALUE "REVENU    ".
032900             88  TXN-TYPE-DEPENSE        VALUE "DEPENSE   ".
033000         10  TXN-CATEGORY            PIC X(20).
033100* Four and only four statuses, EN_ATTENTE - VALIDEE - FINALISEE
033200* or REJETEE, tested throughout 2100-2600 by 88-level rather
033300* than by comparing TXN-STATUS to a literal.
033400         10  TXN-STATUS              PIC X(12).
033500             88  TXN-STAT-PENDING        VALUE "EN_ATTENTE  ".
033600             88  TXN-STAT-VALIDATED      VALUE "VALIDEE     ".
033700             88  TXN-STAT-FINALIZED      VALUE "FINALISEE   ".
033800             88  TXN-STAT-REJECTED       VALUE "REJETEE     ".
033900         10  TXN-DESCRIPTION         PIC X(500).
034000         10  TXN-DATE-AREA.
034100             15  TXN-DATE            PIC 9(8).
034200         10  TXN-DATE-AREA-R REDEFINES TXN-DATE-AREA.
034300             15  TXN-DATE-CC         PIC 9(2).
034400             15  TXN-DATE-YY         PIC 9(2).
034500             15  TXN-DATE-MM         PIC 9(2).
034600             15  TXN-DATE-DD         PIC 9(2).
034700         10  TXN-ACTOR-AREA.
034800             15  TXN-CREATED-BY-ID   PIC 9(9).
034900             15  TXN-VALIDATED-BY-ID PIC 9(9).
035000             15  TXN-FINALIZED-BY-ID PIC 9(9).
035100         10  TXN-ACTOR-AREA-R REDEFINES TXN-ACTOR-AREA.
035200             15  TXN-ACTOR-IDS-TBL   PIC 9(9) OCCURS 3 TIMES.
035300         10  FILLER                  PIC X(03).
035400 
035500 01  TXN-DELETED-FLAGS.
035600     05  TXN-DELETED-FLAG
035700             OCCURS 1 TO 5000 TIMES
035800             DEPENDING ON WS-TXN-MASTER-COUNT
035900             INDEXED BY TXD-IDX
036000             PIC X(01)                       VALUE "N".
036100*------------------------------------------------------------------
036200 PROCEDURE                   DIVISION.
036300*------------------------------------------------------------------
036400* Main procedure - load both masters, prime the action deck,
036500* drive one card through the deck at a time until it runs dry,
036600* then rewrite the transaction master and close out the run.
036700* This program never re-reads a card once it has been acted on;
036800* a correction to a bad card has to come in on a fresh run as a
036900* new action card, there is no rewind-and-retry within a run.
037000*------------------------------------------------------------------
037100 0000-MAIN-LOGIC.
037200     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
037300     PERFORM 2000-PROCESS-ACTION-DECK THRU 2000-EXIT
037400             UNTIL ACTION-DECK-EOF.
037500     PERFORM 3000-TERMINATE-RUN THRU 3000-EXIT.
037600 
037700     STOP RUN.
037800*------------------------------------------------------------------
037900* Open all files, load the user and transaction masters into
038000* working storage tables, prime the action deck.
038100*------------------------------------------------------------------
038200 1000-INITIALIZE-RUN.
038300     PERFORM 1100-OPEN-ALL-FILES THRU 1100-EXIT.
038400     PERFORM 1200-LOAD-USER-MASTER-TABLE THRU 1200-EXIT.
038500     PERFORM 1300-LOAD-TRANSACTION-MASTER-TABLE THRU 1300-EXIT.
038600     PERFORM 1400-READ-ACTION-RECORD THRU 1400-EXIT.
038700 1000-EXIT.
038800     EXIT.
038900*------------------------------------------------------------------
039000* Capture today's date from the system clock once, at the top of
039100* the run, so every create/update edited against it below sees
039200* the same run date no matter how long the deck takes to process,
039300* FT-0312.
039400*------------------------------------------------------------------
039500 1100-OPEN-ALL-FILES.
039600     OPEN    INPUT   USER-MASTER-IN
039700             INPUT   TRANSACTION-MASTER-IN
039800             INPUT   TRANSACTION-ACTION-IN
039900             OUTPUT  TRANSACTION-MASTER-OUT
040000             OUTPUT  AUDIT-LOG-OUT
040100             OUTPUT  REJECT-LISTING-OUT.
040200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
040300 1100-EXIT.
040400     EXIT.
040500* Whole user master into memory before the deck is touched -
040600* this program only ever looks up a user by id for an actor/role
040700* check, it never writes USRMSTIN back out, so there is no
040800* tombstone flag on this table the way there is on the
040900* transaction table below.
041000*------------------------------------------------------------------
041100 1200-LOAD-USER-MASTER-TABLE.
041200     PERFORM 1210-READ-USER-MASTER-IN THRU 1210-EXIT.
041300     PERFORM 1220-BUILD-USER-TABLE-ENTRY THRU 1220-EXIT
041400             UNTIL USER-MASTER-EOF.
041500 1200-EXIT.
041600     EXIT.
041700*------------------------------------------------------------------
041800 1210-READ-USER-MASTER-IN.
041900     READ USER-MASTER-IN
042000         AT END
042100             MOVE "Y" TO USER-MASTER-EOF-SW.
042200 1210-EXIT.
042300     EXIT.
042400*------------------------------------------------------------------
042500* One table slot per user, in USRMSTIN's own order - unlike the
042600* transaction table this one is never SEARCHed by key order, so
042700* there is no reason to care what order USRMSTIN itself is in.
042800 1220-BUILD-USER-TABLE-ENTRY.
042900     ADD 1 TO WS-USER-MASTER-COUNT.
043000     MOVE USR-MASTER-RECORD
043100             TO USR-MASTER-ENTRY (WS-USER-MASTER-COUNT).
043200     PERFORM 1210-READ-USER-MASTER-IN THRU 1210-EXIT.
043300 1220-EXIT.
043400     EXIT.
043500*------------------------------------------------------------------
043600* Load the old transaction master into TXN-MASTER-TABLE and
043700* track the high key so new transactions can be numbered.
043800*------------------------------------------------------------------
043900 1300-LOAD-TRANSACTION-MASTER-TABLE.
044000     PERFORM 1310-READ-TRANSACTION-MASTER-IN THRU 1310-EXIT.
044100     PERFORM 1320-BUILD-TXN-TABLE-ENTRY THRU 1320-EXIT
044200             UNTIL TRANSACTION-MASTER-EOF.
044300     COMPUTE WS-NEXT-TXN-ID = WS-MAX-TXN-ID + 1.
044400 1300-EXIT.
044500     EXIT.
044600*------------------------------------------------------------------
044700 1310-READ-TRANSACTION-MASTER-IN.
044800     READ TRANSACTION-MASTER-IN
044900         AT END
045000             MOVE "Y" TO TRANSACTION-MASTER-EOF-SW.
045100 1310-EXIT.
045200     EXIT.
045300*------------------------------------------------------------------
045400* One table slot per transaction, tombstone flag defaulted to
045500* "N" the same as the user maintenance program's own table load
045600* - nothing loaded straight off TXNMSTIN has been deleted yet
045700* this run, USR-DELETED-FLAG style flags only ever flip later,
045800* at 2300.
045900 1320-BUILD-TXN-TABLE-ENTRY.
046000     ADD 1 TO WS-TXN-MASTER-COUNT.
046100     MOVE TXN-MASTER-RECORD
046200             TO TXN-MASTER-ENTRY (WS-TXN-MASTER-COUNT).
046300     MOVE "N" TO TXN-DELETED-FLAG (WS-TXN-MASTER-COUNT).
046400     IF TXN-ID OF TXN-MASTER-RECORD > WS-MAX-TXN-ID
046500         MOVE TXN-ID OF TXN-MASTER-RECORD TO WS-MAX-TXN-ID.
046600     PERFORM 1310-READ-TRANSACTION-MASTER-IN THRU 1310-EXIT.
046700 1320-EXIT.
046800     EXIT.
046900*------------------------------------------------------------------
047000* Pulls the next action card off TXNACTIN - PERFORMed again at
047100* the bottom of 2000 after every card is processed, not just
047200* here at start-up.
047300 1400-READ-ACTION-RECORD.
047400     READ TRANSACTION-ACTION-IN
047500         AT END
047600             MOVE "Y" TO ACTION-DECK-EOF-SW.
047700 1400-EXIT.
047800     EXIT.
047900*------------------------------------------------------------------
048000* One action record drives exactly one of the six transaction
048100* actions.  Unrecognized codes fall through to 2700.
048200*------------------------------------------------------------------
048300 2000-PROCESS-ACTION-DECK.
048400     EVALUATE TRUE
048500         WHEN ACT-ACTION-CREATE
048600             PERFORM 2100-PROCESS-CREATE-ACTION THRU 2100-EXIT
048700         WHEN ACT-ACTION-UPDATE
048800             PERFORM 2200-PROCESS-UPDATE-ACTION THRU 2200-EXIT
048900         WHEN ACT-ACTION-DELETE
049000             PERFORM 2300-PROCESS-DELETE-ACTION THRU 2300-EXIT
049100         WHEN ACT-ACTION-VALIDATE
049200             PERFORM 2400-PROCESS-VALIDATE-ACTION THRU 2400-EXIT
049300         WHEN ACT-ACTION-FINALIZE
049400             PERFORM 2500-PROCESS-FINALIZE-ACTION THRU 2500-EXIT
049500         WHEN ACT-ACTION-REJECT
049600             PERFORM 2600-PROCESS-REJECT-ACTION THRU 2600-EXIT
049700         WHEN OTHER
049800             PERFORM 2700-PROCESS-INVALID-ACTION THRU 2700-EXIT
049900     END-EVALUATE.
050000     PERFORM 1400-READ-ACTION-RECORD THRU 1400-EXIT.
050100 2000-EXIT.
050200     EXIT.
050300*------------------------------------------------------------------
050400* A01 CREATE action card.  Posting a new ledger line requires a
050500* creating user we actually know about and a strictly positive
050600* amount - nobody keys a zero or negative transaction past this
050700* shop, TICKET FT-0001.  04/08/04 D.OKAFOR added the third edit
050800* below, the transaction date itself may not fall after today's
050900* run date captured into WS-RUN-DATE at 1100, TICKET FT-0312.
051000* Anything that fails any one of the three edits goes straight
051100* to the reject listing and the master file never sees it.
051200*------------------------------------------------------------------
051300 2100-PROCESS-CREATE-ACTION.
051400     MOVE "N" TO WS-REJECT-SW.
051500     MOVE ACT-ACTING-USER-ID TO WS-SEARCH-USER-ID.
051600     PERFORM 4100-FIND-USER-IN-TABLE THRU 4100-EXIT.
051700     IF NOT USER-FOUND
051800         MOVE "Y" TO WS-REJECT-SW
051900         MOVE "CREATE - UNKNOWN CREATING USER" TO
052000                 WS-REJECT-REASON
052100     ELSE
052200         IF ACT-AMOUNT NOT > ZERO
052300             MOVE "Y" TO WS-REJECT-SW
052400             MOVE "CREATE - AMOUNT NOT POSITIVE" TO
052500                     WS-REJECT-REASON
052600         ELSE
052700             IF ACT-DATE > WS-RUN-DATE
052800                 MOVE "Y" TO WS-REJECT-SW
052900                 MOVE "CREATE - TRANSACTION DATE IN FUTURE" TO
053000                         WS-REJECT-REASON.
053100     IF WS-RECORD-REJECTED
053200         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
053300     ELSE
053400         PERFORM 2110-BUILD-NEW-TRANSACTION THRU 2110-EXIT.
053500 2100-EXIT.
053600     EXIT.
053700*------------------------------------------------------------------
053800* New rows are added to the end of TXN-MASTER-TABLE, never
053900* inserted in TXN-ID order - the table carries deck order, not
054000* key order, so 4200's linear search is unaffected by where a
054100* CREATE lands.  A new row always starts life EN_ATTENTE with
054200* both TXN-VALIDATED-BY-ID and TXN-FINALIZED-BY-ID zero; those
054300* two actor fields are only stamped by 2400/2500 when the
054400* transaction actually passes through that stage.
054500*------------------------------------------------------------------
054600 2110-BUILD-NEW-TRANSACTION.
054700     ADD 1 TO WS-TXN-MASTER-COUNT.
054800     SET TXN-IDX TO WS-TXN-MASTER-COUNT.
054900     MOVE WS-NEXT-TXN-ID
055000             TO TXN-ID (TXN-IDX).
055100     ADD 1 TO WS-NEXT-TXN-ID.
055200     MOVE ACT-AMOUNT         TO TXN-AMOUNT (TXN-IDX).
055300     MOVE ACT-TYPE           TO TXN-TYPE (TXN-IDX).
055400     MOVE ACT-CATEGORY       TO TXN-CATEGORY (TXN-IDX).
055500     MOVE ACT-DESCRIPTION    TO TXN-DESCRIPTION (TXN-IDX).
055600     MOVE ACT-DATE           TO TXN-DATE (TXN-IDX).
055700     MOVE "EN_ATTENTE  "     TO TXN-STATUS (TXN-IDX).
055800     MOVE ACT-ACTING-USER-ID TO TXN-CREATED-BY-ID (TXN-IDX).
055900     MOVE ZERO               TO TXN-VALIDATED-BY-ID (TXN-IDX).
056000     MOVE ZERO               TO TXN-FINALIZED-BY-ID (TXN-IDX).
056100     MOVE "N"                TO TXN-DELETED-FLAG (TXN-IDX).
056200     ADD 1 TO WS-CREATED-COUNT.
056300     STRING ACT-TYPE  DELIMITED BY SIZE
056400            " "        DELIMITED BY SIZE
056500            ACT-AMOUNT DELIMITED BY SIZE
056600         INTO WS-DETAIL-LINE.
056700     MOVE TXN-ID (TXN-IDX)    TO AUD-ENTITY-ID.
056800     MOVE ACT-ACTING-USER-ID  TO AUD-USER-ID.
056900     MOVE "CREATE_TRANSACTION          " TO AUD-ACTION.
057000     MOVE "Transaction"       TO AUD-ENTITY-TYPE.
057100     MOVE WS-DETAIL-LINE      TO AUD-DETAILS.
057200     PERFORM 4910-WRITE-AUDIT-ENTRY THRU 4910-EXIT.
057300 2110-EXIT.
057400     EXIT.
057500*------------------------------------------------------------------
057600* A02 UPDATE action card.  Only fields actually punched on the
057700* card move into the master - a blank or zero field on the card
057800* means "leave it alone", not "clear it", see 4300 below,
057900* TICKET FT-0204.  The transaction has to exist, and 2210 below
058000* carries the edits that decide whether the update is even
058100* allowed to be attempted.
058200*------------------------------------------------------------------
058300 2200-PROCESS-UPDATE-ACTION.
058400     MOVE "N" TO WS-REJECT-SW.
058500     MOVE ACT-TXN-ID TO WS-SEARCH-TXN-ID.
058600     PERFORM 4200-FIND-TRANSACTION-IN-TABLE THRU 4200-EXIT.
058700     IF NOT TRANSACTION-FOUND
058800         MOVE "Y" TO WS-REJECT-SW
058900         MOVE "UPDATE - TRANSACTION NOT FOUND" TO
059000                 WS-REJECT-REASON
059100     ELSE
059200         PERFORM 2210-EDIT-UPDATE-ACTION THRU 2210-EXIT.
059300     IF WS-RECORD-REJECTED
059400         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
059500     ELSE
059600         PERFORM 4300-APPLY-UPDATE-FIELDS THRU 4300-EXIT
059700         ADD 1 TO WS-UPDATED-COUNT
059800         MOVE TXN-ID (TXN-IDX)   TO AUD-ENTITY-ID
059900         MOVE ACT-ACTING-USER-ID TO AUD-USER-ID
060000         MOVE "UPDATE_TRANSACTION          " TO AUD-ACTION
060100         MOVE "Transaction"       TO AUD-ENTITY-TYPE
060200         MOVE "FIELDS SUPPLIED ON REQUEST APPLIED" TO
060300                 AUD-DETAILS
060400         PERFORM 4910-WRITE-AUDIT-ENTRY THRU 4910-EXIT.
060500 2200-EXIT.
060600     EXIT.
060700*------------------------------------------------------------------
060800* Four edits, tested in order, first failure wins: the acting
060900* user has to be on the user master; only the original creator
061000* or an ADMIN may touch someone else's line; a FINALISEE
061100* transaction is closed for good, no update of any kind; and a
061200* supplied amount (zero means "not supplied", see 4300) has to
061300* be positive.  04/08/04 D.OKAFOR added a fifth edit below - a
061400* supplied date may not be later than today's run date, the same
061500* rule CREATE enforces in 2100 - TICKET FT-0312.
061600*------------------------------------------------------------------
061700 2210-EDIT-UPDATE-ACTION.
061800     MOVE ACT-ACTING-USER-ID TO WS-SEARCH-USER-ID.
061900     PERFORM 4100-FIND-USER-IN-TABLE THRU 4100-EXIT.
062000     IF NOT USER-FOUND
062100         MOVE "Y" TO WS-REJECT-SW
062200         MOVE "UPDATE - UNKNOWN ACTING USER" TO
062300                 WS-REJECT-REASON
062400     ELSE
062500         IF ACT-ACTING-USER-ID NOT = TXN-CREATED-BY-ID (TXN-IDX)
062600            AND NOT USR-ROLE-ADMIN (USR-IDX)
062700             MOVE "Y" TO WS-REJECT-SW
062800             MOVE "UPDATE - NOT CREATOR OR ADMIN" TO
062900                     WS-REJECT-REASON
063000         ELSE
063100             IF TXN-STAT-FINALIZED (TXN-IDX)
063200                 MOVE "Y" TO WS-REJECT-SW
063300                 MOVE "UPDATE - TRANSACTION FINALIZED" TO
063400                         WS-REJECT-REASON
063500             ELSE
063600                 IF ACT-AMOUNT NOT = ZERO AND
063700                    ACT-AMOUNT NOT > ZERO
063800                     MOVE "Y" TO WS-REJECT-SW
063900                     MOVE "UPDATE - AMOUNT NOT POSITIVE" TO
064000                             WS-REJECT-REASON
064100                 ELSE
064200                     IF ACT-DATE NOT = ZERO AND
064300                        ACT-DATE > WS-RUN-DATE
064400                         MOVE "Y" TO WS-REJECT-SW
064500                         MOVE "UPDATE - TRANSACTION DATE IN FUTURE"
064600                                 TO WS-REJECT-REASON.
064700 2210-EXIT.
064800     EXIT.
064900*------------------------------------------------------------------
065000* A03 DELETE action card.  Deletes are ADMIN only, TICKET
065100* FT-0204, and there is no true delete of a ledger line on this
065200* system - the master row stays on file and TXN-DELETED-FLAG is
065300* set in TXN-DELETED-FLAGS, with the audit entry written before
065400* the flag is set so the trail always shows who pulled a line
065500* and when.
065600*------------------------------------------------------------------
065700 2300-PROCESS-DELETE-ACTION.
065800     MOVE "N" TO WS-REJECT-SW.
065900     MOVE ACT-TXN-ID TO WS-SEARCH-TXN-ID.
066000     PERFORM 4200-FIND-TRANSACTION-IN-TABLE THRU 4200-EXIT.
066100     IF NOT TRANSACTION-FOUND
066200         MOVE "Y" TO WS-REJECT-SW
066300         MOVE "DELETE - TRANSACTION NOT FOUND" TO
066400                 WS-REJECT-REASON
066500     ELSE
066600         MOVE ACT-ACTING-USER-ID TO WS-SEARCH-USER-ID
066700         PERFORM 4100-FIND-USER-IN-TABLE THRU 4100-EXIT
066800         IF NOT USER-FOUND OR NOT USR-ROLE-ADMIN (USR-IDX)
066900             MOVE "Y" TO WS-REJECT-SW
067000             MOVE "DELETE - ACTING USER NOT ADMIN" TO
067100                     WS-REJECT-REASON.
067200     IF WS-RECORD-REJECTED
067300         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
067400     ELSE
067500         MOVE TXN-ID (TXN-IDX)   TO AUD-ENTITY-ID
067600         MOVE ACT-ACTING-USER-ID TO AUD-USER-ID
067700         MOVE "DELETE_TRANSACTION          " TO AUD-ACTION
067800         MOVE "Transaction"       TO AUD-ENTITY-TYPE
067900         MOVE "TRANSACTION REMOVED FROM LEDGER" TO AUD-DETAILS
068000         PERFORM 4910-WRITE-AUDIT-ENTRY THRU 4910-EXIT
068100         MOVE "Y" TO TXN-DELETED-FLAG (TXN-IDX)
068200         ADD 1 TO WS-DELETED-COUNT.
068300 2300-EXIT.
068400     EXIT.
068500*------------------------------------------------------------------
068600* A04 VALIDATE action card.  EN_ATTENTE -> VALIDEE only, actor
068700* must carry MANAGER or ADMIN on the user master, TICKET FT-0204.
068800* A transaction already VALIDEE, FINALISEE or REJETEE is left
068900* exactly where it sits - the single 88-level test below covers
069000* every status but EN_ATTENTE in one shot, same idea as the
069100* reject edit in 2600.
069200*------------------------------------------------------------------
069300 2400-PROCESS-VALIDATE-ACTION.
069400     MOVE "N" TO WS-REJECT-SW.
069500     MOVE ACT-TXN-ID TO WS-SEARCH-TXN-ID.
069600     PERFORM 4200-FIND-TRANSACTION-IN-TABLE THRU 4200-EXIT.
069700     IF NOT TRANSACTION-FOUND
069800         MOVE "Y" TO WS-REJECT-SW
069900         MOVE "VALIDATE - TRANSACTION NOT FOUND" TO
070000                 WS-REJECT-REASON
070100     ELSE
070200         MOVE ACT-ACTING-USER-ID TO WS-SEARCH-USER-ID
070300         PERFORM 4100-FIND-USER-IN-TABLE THRU 4100-EXIT
070400         IF NOT USER-FOUND OR
070500            (NOT USR-ROLE-MANAGER (USR-IDX) AND
070600             NOT USR-ROLE-ADMIN (USR-IDX))
070700             MOVE "Y" TO WS-REJECT-SW
070800             MOVE "VALIDATE - NOT MANAGER OR ADMIN" TO
070900                     WS-REJECT-REASON
071000         ELSE
071100             IF NOT TXN-STAT-PENDING (TXN-IDX)
071200                 MOVE "Y" TO WS-REJECT-SW
071300                 MOVE "VALIDATE - NOT EN_ATTENTE" TO
071400                         WS-REJECT-REASON.
071500     IF WS-RECORD-REJECTED
071600         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
071700* Accepted - post the status, stamp the actor, count it, audit
071800* it.  The four steps below happen together or not at all.
071900     ELSE
072000         MOVE "VALIDEE     "    TO TXN-STATUS (TXN-IDX)
072100         MOVE ACT-ACTING-USER-ID TO
072200                 TXN-VALIDATED-BY-ID (TXN-IDX)
072300         ADD 1 TO WS-VALIDATED-COUNT
072400         MOVE TXN-ID (TXN-IDX)   TO AUD-ENTITY-ID
072500         MOVE ACT-ACTING-USER-ID TO AUD-USER-ID
072600         MOVE "VALIDATE_TRANSACTION        " TO AUD-ACTION
072700         MOVE "Transaction"       TO AUD-ENTITY-TYPE
072800         MOVE "STATUS MOVED EN_ATTENTE TO VALIDEE" TO
072900                 AUD-DETAILS
073000         PERFORM 4910-WRITE-AUDIT-ENTRY THRU 4910-EXIT.
073100 2400-EXIT.
073200     EXIT.
073300*------------------------------------------------------------------
073400* A05 FINALIZE action card.  VALIDEE -> FINALISEE only, actor
073500* must carry ADMIN, TICKET FT-0204.  FINALISEE is the end of the
073600* road for a transaction - once posted here it cannot be
073700* updated (2210), deleted (2300), validated again (2400) or
073800* rejected (2600); only a fresh CREATE puts a corrected amount
073900* on the books.
074000*------------------------------------------------------------------
074100 2500-PROCESS-FINALIZE-ACTION.
074200     MOVE "N" TO WS-REJECT-SW.
074300     MOVE ACT-TXN-ID TO WS-SEARCH-TXN-ID.
074400     PERFORM 4200-FIND-TRANSACTION-IN-TABLE THRU 4200-EXIT.
074500     IF NOT TRANSACTION-FOUND
074600         MOVE "Y" TO WS-REJECT-SW
074700         MOVE "FINALIZE - TRANSACTION NOT FOUND" TO
074800                 WS-REJECT-REASON
074900     ELSE
075000         MOVE ACT-ACTING-USER-ID TO WS-SEARCH-USER-ID
075100         PERFORM 4100-FIND-USER-IN-TABLE THRU 4100-EXIT
075200         IF NOT USER-FOUND OR NOT USR-ROLE-ADMIN (USR-IDX)
075300             MOVE "Y" TO WS-REJECT-SW
075400             MOVE "FINALIZE - ACTING USER NOT ADMIN" TO
075500                     WS-REJECT-REASON
075600         ELSE
075700             IF NOT TXN-STAT-VALIDATED (TXN-IDX)
075800                 MOVE "Y" TO WS-REJECT-SW
075900                 MOVE "FINALIZE - NOT VALIDEE" TO
076000                         WS-REJECT-REASON.
076100     IF WS-RECORD-REJECTED
076200         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
076300* Accepted - this is the one posting that can never be undone
076400* by any later card, so the audit trail below is this
076500* transaction's last word on the subject.
076600     ELSE
076700         MOVE "FINALISEE   "    TO TXN-STATUS (TXN-IDX)
076800         MOVE ACT-ACTING-USER-ID TO
076900                 TXN-FINALIZED-BY-ID (TXN-IDX)
077000         ADD 1 TO WS-FINALIZED-COUNT
077100         MOVE TXN-ID (TXN-IDX)   TO AUD-ENTITY-ID
077200         MOVE ACT-ACTING-USER-ID TO AUD-USER-ID
077300         MOVE "FINALIZE_TRANSACTION        " TO AUD-ACTION
077400         MOVE "Transaction"       TO AUD-ENTITY-TYPE
077500         MOVE "STATUS MOVED VALIDEE TO FINALISEE" TO
077600                 AUD-DETAILS
077700         PERFORM 4910-WRITE-AUDIT-ENTRY THRU 4910-EXIT.
077800 2500-EXIT.
077900     EXIT.
078000*------------------------------------------------------------------
078100* A06 REJECT action card.  EN_ATTENTE or VALIDEE -> REJETEE,
078200* actor MANAGER or ADMIN.  FINALISEE or REJETEE itself may
078300* never be posted again, TICKET FT-0204/FT-0312 - see the
078400* change log at the head of this program for why the second
078500* half of that edit had to be added after the fact.  No
078600* TXN-VALIDATED-BY-ID / TXN-FINALIZED-BY-ID actor field is
078700* stamped on a reject the way 2400/2500 stamp theirs; the
078800* audit entry's AUD-USER-ID carries the rejecting actor instead.
078900*------------------------------------------------------------------
079000 2600-PROCESS-REJECT-ACTION.
079100     MOVE "N" TO WS-REJECT-SW.
079200     MOVE ACT-TXN-ID TO WS-SEARCH-TXN-ID.
079300     PERFORM 4200-FIND-TRANSACTION-IN-TABLE THRU 4200-EXIT.
079400     IF NOT TRANSACTION-FOUND
079500         MOVE "Y" TO WS-REJECT-SW
079600         MOVE "REJECT - TRANSACTION NOT FOUND" TO
079700                 WS-REJECT-REASON
079800     ELSE
079900         MOVE ACT-ACTING-USER-ID TO WS-SEARCH-USER-ID
080000         PERFORM 4100-FIND-USER-IN-TABLE THRU 4100-EXIT
080100         IF NOT USER-FOUND OR
080200            (NOT USR-ROLE-MANAGER (USR-IDX) AND
080300             NOT USR-ROLE-ADMIN (USR-IDX))
080400             MOVE "Y" TO WS-REJECT-SW
080500             MOVE "REJECT - NOT MANAGER OR ADMIN" TO
080600                     WS-REJECT-REASON
080700         ELSE
080800             IF NOT TXN-STAT-PENDING (TXN-IDX) AND
080900                NOT TXN-STAT-VALIDATED (TXN-IDX)
081000                 MOVE "Y" TO WS-REJECT-SW
081100                 MOVE "REJECT - NOT EN_ATTENTE OR VALIDEE" TO
081200                         WS-REJECT-REASON.
081300     IF WS-RECORD-REJECTED
081400         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
081500* Accepted - note there is no separate "rejected-by" actor
081600* field on TXN-ACTOR-AREA the way validate/finalize get one;
081700* the audit entry itself is the only record of who rejected it.
081800     ELSE
081900         MOVE "REJETEE     "    TO TXN-STATUS (TXN-IDX)
082000         ADD 1 TO WS-REJECTED-COUNT
082100         MOVE TXN-ID (TXN-IDX)   TO AUD-ENTITY-ID
082200         MOVE ACT-ACTING-USER-ID TO AUD-USER-ID
082300         MOVE "REJECT_TRANSACTION          " TO AUD-ACTION
082400         MOVE "Transaction"       TO AUD-ENTITY-TYPE
082500         MOVE "STATUS MOVED TO REJETEE" TO AUD-DETAILS
082600         PERFORM 4910-WRITE-AUDIT-ENTRY THRU 4910-EXIT.
082700 2600-EXIT.
082800     EXIT.
082900*------------------------------------------------------------------
083000* Catch-all for an action code that is none of CREATE, UPDATE,
083100* DELETE, VALIDATE, FINALIZE or REJECT - a bad punch or a garbled
083200* card.  Logged to the reject listing the same as any business
083300* rejection, no audit entry, no master touched.
083400*------------------------------------------------------------------
083500 2700-PROCESS-INVALID-ACTION.
083600     MOVE "UNRECOGNIZED ACTION CODE ON INPUT DECK" TO
083700             WS-REJECT-REASON.
083800     PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT.
083900 2700-EXIT.
084000     EXIT.
084100*------------------------------------------------------------------
084200* Binary search of the (sorted) user master table.  USR-ID is
084300* the ASCENDING KEY the table was built on in 1200, so SEARCH
084400* ALL is good here the same way it is good for an indexed file -
084500* this table never gets longer than a few thousand rows, so the
084600* binary search is cheap next to the linear one below.
084700*------------------------------------------------------------------
084800 4100-FIND-USER-IN-TABLE.
084900     MOVE "N" TO USER-FOUND-SW.
085000     SEARCH ALL USR-MASTER-ENTRY
085100         AT END
085200             MOVE "N" TO USER-FOUND-SW
085300         WHEN USR-ID (USR-IDX) = WS-SEARCH-USER-ID
085400             MOVE "Y" TO USER-FOUND-SW.
085500 4100-EXIT.
085600     EXIT.
085700*------------------------------------------------------------------
085800* Linear search of the transaction master table by TXN-ID.  The
085900* deck order the master was loaded in (1300) is preserved, not
086000* re-sorted by TXN-ID, so this one stays a plain SEARCH rather
086100* than SEARCH ALL.  A row with TXN-DELETED-FLAG of "Y" is
086200* skipped over as if it were not on the table at all - a
086300* deleted transaction cannot be found again by any later card.
086400*------------------------------------------------------------------
086500 4200-FIND-TRANSACTION-IN-TABLE.
086600     MOVE "N" TO TRANSACTION-FOUND-SW.
086700     SET TXN-IDX TO 1.
086800     SEARCH TXN-MASTER-ENTRY
086900         AT END
087000             MOVE "N" TO TRANSACTION-FOUND-SW
087100         WHEN TXN-ID (TXN-IDX) = WS-SEARCH-TXN-ID
087200            AND TXN-DELETED-FLAG (TXN-IDX) = "N"
087300             MOVE "Y" TO TRANSACTION-FOUND-SW.
087400 4200-EXIT.
087500     EXIT.
087600*------------------------------------------------------------------
087700* Partial update - only fields supplied on the action record
087800* (non-zero / non-blank sentinel) overwrite the master entry.
087900* A card that punches nothing but, say, ACT-CATEGORY leaves
088000* TXN-AMOUNT, TXN-TYPE, TXN-DESCRIPTION and TXN-DATE exactly as
088100* they were - there is no way on this card layout to blank out
088200* a field that already has a value, only to replace it.
088300*------------------------------------------------------------------
088400 4300-APPLY-UPDATE-FIELDS.
088500     IF ACT-AMOUNT NOT = ZERO
088600         MOVE ACT-AMOUNT TO TXN-AMOUNT (TXN-IDX).
088700     IF ACT-TYPE NOT = SPACES
088800         MOVE ACT-TYPE TO TXN-TYPE (TXN-IDX).
088900     IF ACT-CATEGORY NOT = SPACES
089000         MOVE ACT-CATEGORY TO TXN-CATEGORY (TXN-IDX).
089100     IF ACT-DESCRIPTION NOT = SPACES
089200         MOVE ACT-DESCRIPTION TO TXN-DESCRIPTION (TXN-IDX).
089300     IF ACT-DATE NOT = ZERO
089400         MOVE ACT-DATE TO TXN-DATE (TXN-IDX).
089500 4300-EXIT.
089600     EXIT.
089700*------------------------------------------------------------------
089800* Echo the whole action card, plus the reason text set by
089900* whichever 21/22/23/24/25/26/27-00 paragraph turned it down, to
090000* REJECT-LISTING-OUT, FT-0231 - the shop wants the listing
090100* operator to be able to match a rejected line straight back to
090200* the card without having to go dig through the action deck.
090300*------------------------------------------------------------------
090400 4900-WRITE-REJECT-LISTING.
090500     MOVE ACT-ACTION-CODE    TO RJL-ACTION-CODE.
090600     MOVE ACT-TXN-ID         TO RJL-TXN-ID.
090700     MOVE ACT-ACTING-USER-ID TO RJL-ACTING-USER-ID.
090800     MOVE WS-REJECT-REASON   TO RJL-REASON.
090900     WRITE REJECT-LISTING-RECORD.
091000 4900-EXIT.
091100     EXIT.
091200*------------------------------------------------------------------
091300* Unconditional audit write for an accepted action.  Never
091400* called from a rejection path, FT-0206.
091500*------------------------------------------------------------------
091600 4910-WRITE-AUDIT-ENTRY.
091700     MOVE WS-NEXT-AUDIT-ID TO AUD-ID.
091800     ADD 1 TO WS-NEXT-AUDIT-ID.
091900     WRITE AUD-LOG-RECORD.
092000 4910-EXIT.
092100     EXIT.
092200*------------------------------------------------------------------
092300* End of deck.  The whole table is rewritten row by row to
092400* TRANSACTION-MASTER-OUT in 3100 - every row the table holds,
092500* whether touched by this run's action deck or not, and
092600* whether newly created this run or carried over from the old
092700* master - in the same table order it was built in, so a row
092800* added by 2110 goes out after every row loaded by 1320.  A
092900* tombstoned row is the one case that is skipped: the old
093000* master and the new master differ only in which rows this
093100* run marked TXN-DELETED-FLAG of "Y".
093200*------------------------------------------------------------------
093300 3000-TERMINATE-RUN.
093400     SET TXN-IDX TO 1.
093500     PERFORM 3100-WRITE-TRANSACTION-MASTER-OUT THRU 3100-EXIT
093600             VARYING TXN-IDX FROM 1 BY 1
093700             UNTIL TXN-IDX > WS-TXN-MASTER-COUNT.
093800     PERFORM 3200-CLOSE-ALL-FILES THRU 3200-EXIT.
093900     PERFORM 3300-OTHER-EOF-JOB THRU 3300-EXIT.
094000 3000-EXIT.
094100     EXIT.
094200*------------------------------------------------------------------
094300* One table row per call, VARYING-driven from 3000 above - a
094400* deleted row is simply not written, there is no gap or FILLER
094500* left in the output file where a deleted row used to be.
094600*------------------------------------------------------------------
094700 3100-WRITE-TRANSACTION-MASTER-OUT.
094800     IF TXN-DELETED-FLAG (TXN-IDX) = "N"
094900         MOVE TXN-MASTER-ENTRY (TXN-IDX)
095000                 TO TXN-MASTER-RECORD-OUT
095100         WRITE TXN-MASTER-RECORD-OUT.
095200 3100-EXIT.
095300     EXIT.
095400*------------------------------------------------------------------
095500* All six files opened at 1100 are closed here, input and
095600* output alike - nothing is left open past this paragraph.
095700*------------------------------------------------------------------
095800 3200-CLOSE-ALL-FILES.
095900     CLOSE   USER-MASTER-IN
096000             TRANSACTION-MASTER-IN
096100             TRANSACTION-ACTION-IN
096200             TRANSACTION-MASTER-OUT
096300             AUDIT-LOG-OUT
096400             REJECT-LISTING-OUT.
096500 3200-EXIT.
096600     EXIT.
096700*------------------------------------------------------------------
096800* Non-zero return code when any card was rejected this run, so
096900* the job scheduler's condition-code test can flag the step for
097000* the operator to review the reject listing - the run itself is
097100* not abended over a rejected card, only flagged.
097200*------------------------------------------------------------------
097300 3300-OTHER-EOF-JOB.
097400     IF WS-REJECTED-COUNT > ZERO
097500         MOVE 4 TO WS-RETURN-CODE
097600     ELSE
097700         MOVE ZERO TO WS-RETURN-CODE.
097800     DISPLAY "TXN-LEDGER-UPDATE COMPLETED!!!".
097900     DISPLAY "CREATED   " WS-CREATED-COUNT.
098000     DISPLAY "UPDATED   " WS-UPDATED-COUNT.
098100     DISPLAY "DELETED   " WS-DELETED-COUNT.
098200     DISPLAY "VALIDATED " WS-VALIDATED-COUNT.
098300     DISPLAY "FINALIZED " WS-FINALIZED-COUNT.
098400     DISPLAY "REJECTED  " WS-REJECTED-COUNT.
098500     DISPLAY "RETURN-CODE " WS-RETURN-CODE.
098600 3300-EXIT.
098700     EXIT.
