000100*******************************************************************
000200* This program is to implement User Master Maintenance for the
000300*    FinTrack nightly ledger run.  Formerly an interactive CICS-
000400*    style screen update; reworked as an unattended batch job
000500*    driven from a sorted action deck, FT-0450.
000600*
000700* Four action codes are recognized on the deck - C(reate),
000800*    U(pdate), X(deactivate), D(elete).  There is no true delete
000900*    anywhere in this program: a DELETEd row stays physically on
001000*    the old master until the end-of-run rewrite simply leaves it
001100*    off the new master, and in between the in-memory table marks
001200*    it with a tombstone flag so it is neither found again nor
001300*    written out.  Every accepted card updates the in-memory
001400*    table only; nothing is written to USRMSTOT until 3000 at the
001500*    very end of the run.  Every rejected card is logged to
001600*    USRRJCOT with the reason and the run keeps going - one bad
001700*    card on the deck never aborts the whole nightly cycle.
001800*
001900* Used File
002000*    - User Master (old):        USRMSTIN
002100*    - User Action Deck:         USRACTIN
002200*    - User Master (new):        USRMSTOT
002300*    - Reject Listing Output:    USRRJCOT
002400*
002500*******************************************************************
002600 IDENTIFICATION              DIVISION.
002700*------------------------------------------------------------------
002800 PROGRAM-ID.                 USER-MAINT-UPDATE.
002900 AUTHOR.                     L. PESCH.
003000 INSTALLATION.                LAKESHORE CREDIT UNION DATA CENTER.
003100 DATE-WRITTEN.                JUNE 14, 1991.
003200 DATE-COMPILED.
003300 SECURITY.                    CONFIDENTIAL - USER MASTER DATA,
003400                              BATCH USE ONLY.
003500*------------------------------------------------------------------
003600* CHANGE LOG
003700*   06/14/91  L.PESCH    ORIGINAL PROGRAM, TICKET FT-0205.  BUILT
003800*                        FROM THE OLD SCREEN-DRIVEN UPDATE, NOW
003900*                        DECK DRIVEN FOR THE NIGHTLY RUN.
004000*   02/20/93  L.PESCH    ADDED EMAIL UNIQUENESS CHECK ON CREATE
004100*                        AND ON EMAIL-CHANGING UPDATE, FT-0231.
004200*   01/05/99  K.VANHOVE  Y2K REVIEW - NO DATE FIELDS PROCESSED BY
004300*                        THIS PROGRAM, NO CHANGE REQUIRED.
004400*   11/19/02  D.OKAFOR   DELETE NOW TOMBSTONES THE TABLE ENTRY
004500*                        INSTEAD OF COMPACTING THE TABLE IN PLACE,
004600*                        TICKET FT-0304.
004700*   04/08/04  D.OKAFOR   USRACT-FIRST-NAME/USRACT-LAST-NAME WIDENED
004800*                        FROM X(10) TO X(100) TO MATCH THE MASTER -
004900*                        A NAME OVER TEN CHARACTERS WAS COMING BACK
005000*                        TRUNCATED ON CREATE AND UPDATE, TICKET
005100*                        FT-0460.
005200*******************************************************************
005300 ENVIRONMENT                 DIVISION.
005400*------------------------------------------------------------------
005500 CONFIGURATION               SECTION.
005600 SOURCE-COMPUTER.            IBM-4341.
005700 OBJECT-COMPUTER.            IBM-4341.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*------------------------------------------------------------------
006100 INPUT-OUTPUT                SECTION.
006200 FILE-CONTROL.
006300* Yesterday's user master, read once at 1200 into USR-MASTER-TABLE
006400* and never reopened after that - every lookup for the rest of the
006500* run is against the in-memory table, not this file.
006600     SELECT  USER-MASTER-IN
006700             ASSIGN TO USRMSTIN
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900* The sorted action deck driving this run - one CREATE, UPDATE,
007000* DEACTIVATE or DELETE card per USRACT-USER-ID, FT-0450.  Unlike
007100* the transaction deck this is not required to be in any
007200* particular USRACT-USER-ID order, since lookups against
007300* USR-MASTER-TABLE are by key, not by position.
007400     SELECT  USER-ACTION-IN
007500             ASSIGN TO USRACTIN
007600             ORGANIZATION IS LINE SEQUENTIAL.
007700* Tonight's user master, rewritten whole at 3100 from the table
007800* still held in memory (including any row CREATEd this run) -
007900* there is no in-place update of USRMSTIN, the table is the
008000* system of record until the rewrite at end of run.
008100     SELECT  USER-MASTER-OUT
008200             ASSIGN TO USRMSTOT
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400* One line per rejected action card, same operational-control
008500* idea as the ledger program's reject listing - never read back
008600* in by anything, reviewed by hand the morning after the run.
008700     SELECT  REJECT-LISTING-OUT
008800             ASSIGN TO USRRJCOT
008900             ORGANIZATION IS LINE SEQUENTIAL.
009000*******************************************************************
009100 DATA                        DIVISION.
009200*------------------------------------------------------------------
009300 FILE                        SECTION.
009400* USR-MASTER-RECORD is the shop-wide layout in UserRecord.cpy -
009500* same copybook TxnLedgerUpdate.cbl COPYs for its read-only actor
009600* lookup table, so a field added here for one program is there
009700* for the other without a second edit.
009800 FD  USER-MASTER-IN
009900     RECORD CONTAINS 329 CHARACTERS
010000     DATA RECORD IS USR-MASTER-RECORD.
010100     COPY "C:\Copybooks\UserRecord.cpy".
010200 
010300* USRACT-FIRST-NAME/USRACT-LAST-NAME are carried at the same
010400* width as USR-FIRST-NAME/USR-LAST-NAME on the master (see
010500* UserRecord.cpy) - widened from X(10) to X(100) apiece,
010600* TICKET FT-0460, after the listing operator flagged legal
010700* names over ten characters coming back truncated on the
010800* master even though the master itself had room for them.
010900 FD  USER-ACTION-IN
011000     RECORD CONTAINS 321 CHARACTERS
011100     DATA RECORD IS USER-ACTION-RECORD.
011200 01  USER-ACTION-RECORD.
011300     05  USRACT-ACTION-CODE          PIC X(1).
011400         88  USRACT-ACTION-CREATE        VALUE "C".
011500         88  USRACT-ACTION-UPDATE        VALUE "U".
011600         88  USRACT-ACTION-DEACTIVATE    VALUE "X".
011700         88  USRACT-ACTION-DELETE        VALUE "D".
011800     05  USRACT-USER-ID              PIC 9(9).
011900     05  USRACT-EMAIL                PIC X(100).
012000     05  USRACT-FIRST-NAME           PIC X(100).
012100     05  USRACT-LAST-NAME            PIC X(100).
012200     05  USRACT-ROLE                 PIC X(10).
012300     05  FILLER                      PIC X(01).
012400 
012500 FD  USER-MASTER-OUT
012600     RECORD CONTAINS 329 CHARACTERS
012700     DATA RECORD IS USR-MASTER-RECORD-OUT.
012800* Same REPLACING trick as the ledger program, so the same
012900* copybook can be COPYd twice into one program with two distinct
013000* 01-level names - the compiler will not allow USR-MASTER-RECORD
013100* to appear as both an FD's DATA RECORD and a second FD's DATA
013200* RECORD in the same program.
013300     COPY "C:\Copybooks\UserRecord.cpy"
013400         REPLACING ==USR-MASTER-RECORD== BY ==USR-MASTER-RECORD-OUT==.
013500 
013600* Operational control listing only, written whenever 4900 is
013700* PERFORMed from a rejecting action paragraph - RJL-REASON
013800* carries the same literal moved into WS-REJECT-REASON by
013900* whichever 2100/2200/2300/2400 edit turned the card down.
014000 FD  REJECT-LISTING-OUT
014100     RECORD CONTAINS 100 CHARACTERS
014200     DATA RECORD IS REJECT-LISTING-RECORD.
014300 01  REJECT-LISTING-RECORD.
014400     05  RJL-ACTION-CODE             PIC X(1).
014500     05  RJL-USER-ID                 PIC 9(9).
014600     05  RJL-REASON                  PIC X(60).
014700     05  FILLER                      PIC X(30).
014800*------------------------------------------------------------------
014900 WORKING-STORAGE             SECTION.
015000*------------------------------------------------------------------
015100 77  WS-RETURN-CODE               PIC S9(4) COMP VALUE ZERO.
015200* Standalone 77-level, same convention the ledger program uses -
015300* reserved for a future non-zero condition-code path back to the
015400* scheduler, not set anywhere in this version of the program.
015500*------------------------------------------------------------------
015600* End-of-file and found/not-found flags for the two sequential
015700* input files and the two table searches (4100 by email, 4200 by
015800* id).  WS-REJECT-SW is reset to "N" at the top of every action
015900* paragraph below and flipped to "Y" by whichever edit fails.
016000 01  SWITCHES-AND-COUNTERS.
016100     05  USER-MASTER-EOF-SW          PIC X(01)   VALUE "N".
016200         88  USER-MASTER-EOF                 VALUE "Y".
016300     05  ACTION-DECK-EOF-SW          PIC X(01)   VALUE "N".
016400         88  ACTION-DECK-EOF                  VALUE "Y".
016500     05  USER-FOUND-SW               PIC X(01)   VALUE "N".
016600         88  USER-FOUND                       VALUE "Y".
016700     05  EMAIL-FOUND-SW              PIC X(01)   VALUE "N".
016800         88  EMAIL-FOUND-IN-TABLE             VALUE "Y".
016900     05  WS-REJECT-SW                PIC X(01)   VALUE "N".
017000         88  WS-RECORD-REJECTED               VALUE "Y".
017100     05  FILLER                      PIC X(01).
017200 
017300* WS-MAX-USER-ID is the highest USR-ID seen while loading the
017400* table at 1200; WS-NEXT-USER-ID is derived from it once, right
017500* after the table load finishes, exactly the same idea as the
017600* ledger program's WS-NEXT-TXN-ID/WS-NEXT-AUDIT-ID - new ids are
017700* handed out in memory, never read back from the growing output
017800* file.  WS-EMAIL-MATCH-IDX holds the USR-IDX value left behind
017900* by a successful 4100 search so 2200's email-uniqueness-on-
018000* update check can tell a match against the card's OWN row apart
018100* from a genuine collision with someone else's email.
018200 01  WS-WORK-COUNTERS.
018300     05  WS-USER-MASTER-COUNT        PIC S9(4) COMP VALUE ZERO.
018400     05  WS-MAX-USER-ID              PIC S9(9) COMP VALUE ZERO.
018500     05  WS-NEXT-USER-ID             PIC S9(9) COMP VALUE ZERO.
018600     05  WS-EMAIL-MATCH-IDX          PIC S9(4) COMP VALUE ZERO.
018700     05  WS-CREATED-COUNT            PIC S9(7) COMP VALUE ZERO.
018800     05  WS-UPDATED-COUNT            PIC S9(7) COMP VALUE ZERO.
018900     05  WS-DEACTIVATED-COUNT        PIC S9(7) COMP VALUE ZERO.
019000     05  WS-DELETED-COUNT            PIC S9(7) COMP VALUE ZERO.
019100     05  WS-REJECTED-COUNT           PIC S9(7) COMP VALUE ZERO.
019200     05  WS-SEARCH-USER-ID           PIC 9(9).
019300     05  WS-SEARCH-EMAIL             PIC X(100).
019400     05  WS-REJECT-REASON            PIC X(60)   VALUE SPACES.
019500     05  FILLER                      PIC X(01).
019600 
019700* Table entry restates UserRecord.cpy one level deeper (10 in
019800* place of 05) so the copybook stays usable verbatim as the flat
019900* FD record while the table carries the same fields for lookup,
020000* FT-0304.
020100 01  USR-MASTER-TABLE.
020200     05  USR-MASTER-ENTRY
020300             OCCURS 1 TO 1000 TIMES
020400             DEPENDING ON WS-USER-MASTER-COUNT
020500             ASCENDING KEY IS USR-ID
020600             INDEXED BY USR-IDX.
020700* Table key - table is kept in ASCENDING KEY IS USR-ID order for
020800* SEARCH ALL at 4200, same binary-search idea the ledger program
020900* would use if its transactions were similarly key-ordered.
021000         10  USR-ID                  PIC 9(9).
021100         10  USR-EMAIL-AREA.
021200             15  USR-EMAIL           PIC X(100).
021300* Local-part/domain-part split is not used by any paragraph in
021400* this program yet - carried over from the master copybook's own
021500* REDEFINES so a future duplicate-domain report could be written
021600* against the table without touching USR-EMAIL itself.
021700         10  USR-EMAIL-AREA-R REDEFINES USR-EMAIL-AREA.
021800             15  USR-EMAIL-LOCAL-PART    PIC X(60).
021900             15  USR-EMAIL-DOMAIN-PART   PIC X(40).
022000         10  USR-NAME-AREA.
022100             15  USR-FIRST-NAME      PIC X(100).
022200             15  USR-LAST-NAME       PIC X(100).
022300* Lets a listing move the two name fields as one 200-byte string
022400* without concatenating them field by field.
022500         10  USR-NAME-AREA-R REDEFINES USR-NAME-AREA.
022600             15  USR-FULL-NAME-DISPLAY   PIC X(200).
022700         10  USR-ROLE                PIC X(10).
022800             88  USR-ROLE-COMPTABLE      VALUE "COMPTABLE ".
022900             88  USR-ROLE-MANAGER        VALUE "MANAGER   ".
023000             88  USR-ROLE-ADMIN          VALUE "ADMIN     ".
023100* Three-character code view of the role, same habit as the
023200* ledger program's own short-code REDEFINES on its status field.
023300         10  USR-ROLE-AREA-R REDEFINES USR-ROLE.
023400             15  USR-ROLE-SHORT-CODE     PIC X(03).
023500         10  USR-IS-ACTIVE           PIC X(1).
023600             88  USR-ACTIVE-YES          VALUE "Y".
023700             88  USR-ACTIVE-NO           VALUE "N".
023800         10  FILLER                  PIC X(09).
023900 
024000 01  USR-DELETED-FLAGS.
024100     05  USR-DELETED-FLAG
024200             OCCURS 1 TO 1000 TIMES
024300             DEPENDING ON WS-USER-MASTER-COUNT
024400             INDEXED BY USD-IDX
024500             PIC X(01)                       VALUE "N".
024600*------------------------------------------------------------------
024700 PROCEDURE                   DIVISION.
024800*------------------------------------------------------------------
024900* Three-step shape, same as every other batch program in this
025000* shop: load everything needed into memory, drive the deck one
025100* card at a time, write everything back out.  There is no going
025200* back to USER-MASTER-IN once 1200 finishes - every decision for
025300* the rest of the run is against USR-MASTER-TABLE in memory.
025400 0000-MAIN-LOGIC.
025500     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
025600     PERFORM 2000-PROCESS-ACTION-DECK THRU 2000-EXIT
025700             UNTIL ACTION-DECK-EOF.
025800     PERFORM 3000-TERMINATE-RUN THRU 3000-EXIT.
025900 
026000     STOP RUN.
026100*------------------------------------------------------------------
026200* Open the files, build the in-memory table, and prime the deck
026300* with its first card so 2000's UNTIL test has something to look
026400* at on the very first PERFORM.
026500 1000-INITIALIZE-RUN.
026600     PERFORM 1100-OPEN-ALL-FILES THRU 1100-EXIT.
026700     PERFORM 1200-LOAD-USER-MASTER-TABLE THRU 1200-EXIT.
026800     PERFORM 1300-READ-ACTION-RECORD THRU 1300-EXIT.
026900 1000-EXIT.
027000     EXIT.
027100*------------------------------------------------------------------
027200* All four files open at once for the life of the run - there is
027300* no intermediate close/reopen anywhere in this program.
027400 1100-OPEN-ALL-FILES.
027500     OPEN    INPUT   USER-MASTER-IN
027600             INPUT   USER-ACTION-IN
027700             OUTPUT  USER-MASTER-OUT
027800             OUTPUT  REJECT-LISTING-OUT.
027900 1100-EXIT.
028000     EXIT.
028100*------------------------------------------------------------------
028200* Read every row of yesterday's master into USR-MASTER-TABLE
028300* before the first action card is even looked at, tracking the
028400* highest USR-ID seen along the way so WS-NEXT-USER-ID can be
028500* derived once the last row is in.
028600 1200-LOAD-USER-MASTER-TABLE.
028700     PERFORM 1210-READ-USER-MASTER-IN THRU 1210-EXIT.
028800     PERFORM 1220-BUILD-USER-TABLE-ENTRY THRU 1220-EXIT
028900             UNTIL USER-MASTER-EOF.
029000     COMPUTE WS-NEXT-USER-ID = WS-MAX-USER-ID + 1.
029100 1200-EXIT.
029200     EXIT.
029300*------------------------------------------------------------------
029400 1210-READ-USER-MASTER-IN.
029500     READ USER-MASTER-IN
029600         AT END
029700             MOVE "Y" TO USER-MASTER-EOF-SW.
029800 1210-EXIT.
029900     EXIT.
030000*------------------------------------------------------------------
030100* One table slot per master row, tombstone flag defaulted to "N"
030200* since nothing loaded off USRMSTIN has been DELETEd yet this
030300* run - USR-DELETED-FLAG only ever flips to "Y" later, at 2400.
030400 1220-BUILD-USER-TABLE-ENTRY.
030500     ADD 1 TO WS-USER-MASTER-COUNT.
030600     MOVE USR-MASTER-RECORD
030700             TO USR-MASTER-ENTRY (WS-USER-MASTER-COUNT).
030800     MOVE "N" TO USR-DELETED-FLAG (WS-USER-MASTER-COUNT).
030900     IF USR-ID OF USR-MASTER-RECORD > WS-MAX-USER-ID
031000         MOVE USR-ID OF USR-MASTER-RECORD TO WS-MAX-USER-ID.
031100     PERFORM 1210-READ-USER-MASTER-IN THRU 1210-EXIT.
031200 1220-EXIT.
031300     EXIT.
031400*------------------------------------------------------------------
031500* Pulls the next action card off USRACTIN - PERFORMed again at
031600* the bottom of 2000 after every card is processed, not just
031700* here at start-up.
031800 1300-READ-ACTION-RECORD.
031900     READ USER-ACTION-IN
032000         AT END
032100             MOVE "Y" TO ACTION-DECK-EOF-SW.
032200 1300-EXIT.
032300     EXIT.
032400*------------------------------------------------------------------
032500 2000-PROCESS-ACTION-DECK.
032600     EVALUATE TRUE
032700         WHEN USRACT-ACTION-CREATE
032800             PERFORM 2100-PROCESS-CREATE-USER THRU 2100-EXIT
032900         WHEN USRACT-ACTION-UPDATE
033000             PERFORM 2200-PROCESS-UPDATE-USER THRU 2200-EXIT
033100         WHEN USRACT-ACTION-DEACTIVATE
033200             PERFORM 2300-PROCESS-DEACTIVATE-USER THRU 2300-EXIT
033300         WHEN USRACT-ACTION-DELETE
033400             PERFORM 2400-PROCESS-DELETE-USER THRU 2400-EXIT
033500         WHEN OTHER
033600             PERFORM 2700-PROCESS-INVALID-ACTION THRU 2700-EXIT
033700     END-EVALUATE.
033800     PERFORM 1300-READ-ACTION-RECORD THRU 1300-EXIT.
033900 2000-EXIT.
034000     EXIT.
034100*------------------------------------------------------------------
034200* A01 CREATE action card.  The one and only edit on a new user
034300* is that the email is not already on file - TICKET FT-0205,
034400* email uniqueness added FT-0231.  A rejected CREATE never
034500* reaches 2110, so no USR-ID is ever burned on a card that did
034600* not actually post.
034700*------------------------------------------------------------------
034800 2100-PROCESS-CREATE-USER.
034900     MOVE "N" TO WS-REJECT-SW.
035000     MOVE USRACT-EMAIL TO WS-SEARCH-EMAIL.
035100     PERFORM 4100-FIND-USER-BY-EMAIL THRU 4100-EXIT.
035200     IF EMAIL-FOUND-IN-TABLE
035300         MOVE "Y" TO WS-REJECT-SW
035400         MOVE "CREATE - EMAIL ALREADY EXISTS" TO
035500                 WS-REJECT-REASON.
035600     IF WS-RECORD-REJECTED
035700         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
035800     ELSE
035900         PERFORM 2110-BUILD-NEW-USER THRU 2110-EXIT.
036000 2100-EXIT.
036100     EXIT.
036200*------------------------------------------------------------------
036300* A new row is appended to USR-MASTER-TABLE in the next free
036400* slot - ASCENDING KEY IS USR-ID on the table means 4100's
036500* binary search needs the table sorted, so new rows must come
036600* in already-highest-key order; WS-NEXT-USER-ID is derived from
036700* the high key at load time the same way TxnLedgerUpdate.cbl
036800* derives WS-NEXT-TXN-ID.  Every new user starts ACTIVE and
036900* undeleted, there is no "create inactive" action code.
037000*------------------------------------------------------------------
037100 2110-BUILD-NEW-USER.
037200     ADD 1 TO WS-USER-MASTER-COUNT.
037300     SET USR-IDX TO WS-USER-MASTER-COUNT.
037400     MOVE WS-NEXT-USER-ID    TO USR-ID (USR-IDX).
037500     ADD 1 TO WS-NEXT-USER-ID.
037600     MOVE USRACT-EMAIL       TO USR-EMAIL (USR-IDX).
037700     MOVE USRACT-FIRST-NAME  TO USR-FIRST-NAME (USR-IDX).
037800     MOVE USRACT-LAST-NAME   TO USR-LAST-NAME (USR-IDX).
037900     MOVE USRACT-ROLE        TO USR-ROLE (USR-IDX).
038000     MOVE "Y"                TO USR-IS-ACTIVE (USR-IDX).
038100     MOVE "N"                TO USR-DELETED-FLAG (USR-IDX).
038200     ADD 1 TO WS-CREATED-COUNT.
038300 2110-EXIT.
038400     EXIT.
038500*------------------------------------------------------------------
038600* A02 UPDATE action card.  Only fields actually punched on the
038700* card move into the master, see 4300 below - a blank field
038800* means "leave it alone".  Email is re-checked for uniqueness
038900* only when the card actually supplies a new one, TICKET
039000* FT-0231; a card that leaves USRACT-EMAIL blank never touches
039100* the uniqueness table at all.
039200*------------------------------------------------------------------
039300 2200-PROCESS-UPDATE-USER.
039400     MOVE "N" TO WS-REJECT-SW.
039500     MOVE USRACT-USER-ID TO WS-SEARCH-USER-ID.
039600     PERFORM 4200-FIND-USER-BY-ID THRU 4200-EXIT.
039700     IF NOT USER-FOUND
039800         MOVE "Y" TO WS-REJECT-SW
039900         MOVE "UPDATE - USER NOT FOUND" TO WS-REJECT-REASON
040000     ELSE
040100         IF USRACT-EMAIL NOT = SPACES
040200            AND USRACT-EMAIL NOT = USR-EMAIL (USR-IDX)
040300             MOVE USRACT-EMAIL TO WS-SEARCH-EMAIL
040400             PERFORM 4100-FIND-USER-BY-EMAIL THRU 4100-EXIT
040500             IF EMAIL-FOUND-IN-TABLE
040600                AND WS-EMAIL-MATCH-IDX NOT = USR-IDX
040700                 MOVE "Y" TO WS-REJECT-SW
040800                 MOVE "UPDATE - EMAIL ALREADY EXISTS" TO
040900                         WS-REJECT-REASON.
041000     IF WS-RECORD-REJECTED
041100         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
041200     ELSE
041300         PERFORM 4300-APPLY-UPDATE-FIELDS THRU 4300-EXIT
041400         ADD 1 TO WS-UPDATED-COUNT.
041500 2200-EXIT.
041600     EXIT.
041700*------------------------------------------------------------------
041800* A03 DEACTIVATE action card.  The row stays on file, USR-ROLE
041900* and every other field untouched - only USR-IS-ACTIVE flips to
042000* "N".  A deactivated user is still USER-FOUND to 4200 (it is
042100* not the same thing as deleted), so a later UPDATE or another
042200* DEACTIVATE card against the same USRACT-USER-ID still finds
042300* the row; only DELETE below removes a row from being found.
042400*------------------------------------------------------------------
042500 2300-PROCESS-DEACTIVATE-USER.
042600     MOVE "N" TO WS-REJECT-SW.
042700     MOVE USRACT-USER-ID TO WS-SEARCH-USER-ID.
042800     PERFORM 4200-FIND-USER-BY-ID THRU 4200-EXIT.
042900     IF NOT USER-FOUND
043000         MOVE "Y" TO WS-REJECT-SW
043100         MOVE "DEACTIVATE - USER NOT FOUND" TO
043200                 WS-REJECT-REASON.
043300     IF WS-RECORD-REJECTED
043400         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
043500     ELSE
043600         MOVE "N" TO USR-IS-ACTIVE (USR-IDX)
043700         ADD 1 TO WS-DEACTIVATED-COUNT.
043800 2300-EXIT.
043900     EXIT.
044000*------------------------------------------------------------------
044100* A04 DELETE action card.  Same tombstone pattern as the
044200* transaction master's TXN-DELETED-FLAG, TICKET FT-0304 - the
044300* row stays physically on USRMSTOT but USR-DELETED-FLAG of "Y"
044400* makes both 4100 and 4200 behave as though it is gone, so a
044500* deleted user's email can be reused on a fresh CREATE and a
044600* deleted user's id can never again be found by UPDATE,
044700* DEACTIVATE or another DELETE.
044800*------------------------------------------------------------------
044900 2400-PROCESS-DELETE-USER.
045000     MOVE "N" TO WS-REJECT-SW.
045100     MOVE USRACT-USER-ID TO WS-SEARCH-USER-ID.
045200     PERFORM 4200-FIND-USER-BY-ID THRU 4200-EXIT.
045300     IF NOT USER-FOUND
045400         MOVE "Y" TO WS-REJECT-SW
045500         MOVE "DELETE - USER NOT FOUND" TO WS-REJECT-REASON.
045600     IF WS-RECORD-REJECTED
045700         PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT
045800     ELSE
045900         MOVE "Y" TO USR-DELETED-FLAG (USR-IDX)
046000         ADD 1 TO WS-DELETED-COUNT.
046100 2400-EXIT.
046200     EXIT.
046300*------------------------------------------------------------------
046400* Catch-all for a garbled action code - none of CREATE, UPDATE,
046500* DEACTIVATE or DELETE.  Rejected the same as any business rule
046600* failure, no master row touched.
046700*------------------------------------------------------------------
046800 2700-PROCESS-INVALID-ACTION.
046900     MOVE "UNRECOGNIZED ACTION CODE ON INPUT DECK" TO
047000             WS-REJECT-REASON.
047100     PERFORM 4900-WRITE-REJECT-LISTING THRU 4900-EXIT.
047200 2700-EXIT.
047300     EXIT.
047400*------------------------------------------------------------------
047500* Linear search by email (table is kept in USR-ID order, not
047600* email order, so a full scan is required), FT-0231.  A row
047700* whose own USR-DELETED-FLAG is "Y" is skipped by the WHEN test
047800* below, which is exactly what lets a deleted user's email be
047900* reused on a later CREATE.  WS-EMAIL-MATCH-IDX is left pointing
048000* at whichever slot matched (or ZERO on no match) so the caller
048100* can tell its own row apart from a genuine collision - 2200
048200* above is the only paragraph that reads it.
048300*------------------------------------------------------------------
048400 4100-FIND-USER-BY-EMAIL.
048500     MOVE "N" TO EMAIL-FOUND-SW.
048600     MOVE ZERO TO WS-EMAIL-MATCH-IDX.
048700     SET USR-IDX TO 1.
048800     SEARCH USR-MASTER-ENTRY
048900         AT END
049000             MOVE "N" TO EMAIL-FOUND-SW
049100         WHEN USR-EMAIL (USR-IDX) = WS-SEARCH-EMAIL
049200            AND USR-DELETED-FLAG (USR-IDX) = "N"
049300             MOVE "Y" TO EMAIL-FOUND-SW
049400             SET WS-EMAIL-MATCH-IDX TO USR-IDX.
049500 4100-EXIT.
049600     EXIT.
049700*------------------------------------------------------------------
049800* Binary search of the (sorted) user master table by id - the
049900* table's own ASCENDING KEY IS USR-ID clause is what makes
050000* SEARCH ALL valid here, unlike 4100's plain SEARCH above.  A
050100* matching row whose USR-DELETED-FLAG is "Y" still satisfies the
050200* WHEN condition (the key compare) but is then turned back into
050300* NOT FOUND by the nested IF, so a deleted user's id is never
050400* again usable by UPDATE, DEACTIVATE or a second DELETE card.
050500*------------------------------------------------------------------
050600 4200-FIND-USER-BY-ID.
050700     MOVE "N" TO USER-FOUND-SW.
050800     SEARCH ALL USR-MASTER-ENTRY
050900         AT END
051000             MOVE "N" TO USER-FOUND-SW
051100         WHEN USR-ID (USR-IDX) = WS-SEARCH-USER-ID
051200             IF USR-DELETED-FLAG (USR-IDX) = "N"
051300                 MOVE "Y" TO USER-FOUND-SW
051400             ELSE
051500                 MOVE "N" TO USER-FOUND-SW.
051600 4200-EXIT.
051700     EXIT.
051800*------------------------------------------------------------------
051900* Partial update - only fields supplied (non-blank) on the
052000* action record overwrite the master entry, FT-0205.  A blank
052100* USRACT-ROLE, for instance, leaves USR-ROLE exactly as it was;
052200* there is no way to blank out a field once set, only replace it
052300* with a new non-blank value.  Called only from the ELSE branch
052400* of 2200 above, after both the not-found edit and the
052500* uniqueness-on-update edit have already passed.
052600*------------------------------------------------------------------
052700 4300-APPLY-UPDATE-FIELDS.
052800     IF USRACT-EMAIL NOT = SPACES
052900         MOVE USRACT-EMAIL TO USR-EMAIL (USR-IDX).
053000     IF USRACT-FIRST-NAME NOT = SPACES
053100         MOVE USRACT-FIRST-NAME TO USR-FIRST-NAME (USR-IDX).
053200     IF USRACT-LAST-NAME NOT = SPACES
053300         MOVE USRACT-LAST-NAME TO USR-LAST-NAME (USR-IDX).
053400     IF USRACT-ROLE NOT = SPACES
053500         MOVE USRACT-ROLE TO USR-ROLE (USR-IDX).
053600 4300-EXIT.
053700     EXIT.
053800* One line per rejected card, PERFORMed from the ELSE-less reject
053900* branch of every 2100/2200/2300/2400 action paragraph plus
054000* 2700's catch-all - WS-REJECT-REASON is set by whichever edit
054100* actually failed before control ever reaches here.
054200*------------------------------------------------------------------
054300 4900-WRITE-REJECT-LISTING.
054400     MOVE USRACT-ACTION-CODE TO RJL-ACTION-CODE.
054500     MOVE USRACT-USER-ID     TO RJL-USER-ID.
054600     MOVE WS-REJECT-REASON   TO RJL-REASON.
054700     WRITE REJECT-LISTING-RECORD.
054800 4900-EXIT.
054900     EXIT.
055000*------------------------------------------------------------------
055100* Rewrite the whole user master (old-in/new-out), skipping any
055200* entry tombstoned by 2400-PROCESS-DELETE-USER, then close up
055300* and log the run totals - the same three-step shutdown shape
055400* every batch program in this shop ends with.
055500*------------------------------------------------------------------
055600 3000-TERMINATE-RUN.
055700     PERFORM 3100-WRITE-USER-MASTER-OUT THRU 3100-EXIT
055800             VARYING USR-IDX FROM 1 BY 1
055900             UNTIL USR-IDX > WS-USER-MASTER-COUNT.
056000     PERFORM 3200-CLOSE-ALL-FILES THRU 3200-EXIT.
056100     PERFORM 3300-OTHER-EOF-JOB THRU 3300-EXIT.
056200 3000-EXIT.
056300     EXIT.
056400*------------------------------------------------------------------
056500* A deleted row is simply never written to USRMSTOT - there is
056600* no "tombstone" record format on the new master, a deleted user
056700* just is not there any more come tomorrow's run.
056800*------------------------------------------------------------------
056900 3100-WRITE-USER-MASTER-OUT.
057000     IF USR-DELETED-FLAG (USR-IDX) = "N"
057100         MOVE USR-MASTER-ENTRY (USR-IDX)
057200                 TO USR-MASTER-RECORD-OUT
057300         WRITE USR-MASTER-RECORD-OUT.
057400 3100-EXIT.
057500     EXIT.
057600*------------------------------------------------------------------
057700 3200-CLOSE-ALL-FILES.
057800     CLOSE   USER-MASTER-IN
057900             USER-ACTION-IN
058000             USER-MASTER-OUT
058100             REJECT-LISTING-OUT.
058200 3200-EXIT.
058300     EXIT.
058400*------------------------------------------------------------------
058500* End-of-job console message and condition code - a nonzero
058600* WS-REJECTED-COUNT sends back RETURN-CODE 4 so the overnight
058700* scheduler can flag the run for operator review without
058800* stopping the rest of the nightly cycle, same convention the
058900* ledger program's own 3300 uses.
059000*------------------------------------------------------------------
059100 3300-OTHER-EOF-JOB.
059200     IF WS-REJECTED-COUNT > ZERO
059300         MOVE 4 TO WS-RETURN-CODE
059400     ELSE
059500         MOVE ZERO TO WS-RETURN-CODE.
059600     DISPLAY "USER-MAINT-UPDATE COMPLETED!!!".
059700     DISPLAY "CREATED     " WS-CREATED-COUNT.
059800     DISPLAY "UPDATED     " WS-UPDATED-COUNT.
059900     DISPLAY "DEACTIVATED " WS-DEACTIVATED-COUNT.
060000     DISPLAY "DELETED     " WS-DELETED-COUNT.
060100     DISPLAY "REJECTED    " WS-REJECTED-COUNT.
060200     DISPLAY "RETURN-CODE " WS-RETURN-CODE.
060300 3300-EXIT.
060400     EXIT.
