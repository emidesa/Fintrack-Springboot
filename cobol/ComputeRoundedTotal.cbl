000100*******************************************************************
000200* This program is the sub program to add one transaction amount
000300*    into a running total, rounded to two decimal places, for
000400*    the period summary / control report, FT-0303.
000500*
000600*******************************************************************
000700 IDENTIFICATION              DIVISION.
000800*------------------------------------------------------------------
000900 PROGRAM-ID.                 COMPUTE-ROUNDED-TOTAL.
001000 AUTHOR.                     L. PESCH.
001100 INSTALLATION.                LAKESHORE CREDIT UNION DATA CENTER.
001200 DATE-WRITTEN.                JUNE 14, 1991.
001300 DATE-COMPILED.
001400 SECURITY.                    CONFIDENTIAL - INTERNAL SUBPROGRAM.
001500*------------------------------------------------------------------
001600* CHANGE LOG
001700*   06/14/91  L.PESCH    ORIGINAL PROGRAM, TICKET FT-0210.  CALLED
001800*                        BY LEDSUMRP TO ACCUMULATE AMOUNT TOTALS.
001900*   01/05/99  K.VANHOVE  Y2K REVIEW - NO DATE FIELDS IN THIS
002000*                        SUBPROGRAM, NO CHANGE REQUIRED.
002100*   11/19/02  D.OKAFOR   ROUNDING NOW EXPLICIT ON THE COMPUTE
002200*                        VERB, WAS IMPLICIT TRUNCATION, FT-0303.
002300*******************************************************************
002400 ENVIRONMENT                 DIVISION.
002500*------------------------------------------------------------------
002600 CONFIGURATION               SECTION.
002700 SOURCE-COMPUTER.            IBM-4341.
002800 OBJECT-COMPUTER.            IBM-4341.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100*******************************************************************
003200 DATA                        DIVISION.
003300*------------------------------------------------------------------
003400 WORKING-STORAGE             SECTION.
003500 77  WS-CALL-COUNT               PIC S9(7) COMP VALUE ZERO.
003600*------------------------------------------------------------------
003700 LINKAGE                     SECTION.
003800*------------------------------------------------------------------
003900 01  LINK-PARAMETERS.
004000     05  LS-RUNNING-TOTAL-AREA.
004100         10  LS-RUNNING-TOTAL    PIC S9(11)V99.
004200     05  LS-RUNNING-TOTAL-R REDEFINES LS-RUNNING-TOTAL-AREA.
004300         10  LS-RUNNING-WHOLE    PIC S9(11).
004400         10  LS-RUNNING-CENTS    PIC 99.
004500     05  LS-NEW-AMOUNT-AREA.
004600         10  LS-NEW-AMOUNT       PIC S9(9)V99.
004700     05  LS-NEW-AMOUNT-R REDEFINES LS-NEW-AMOUNT-AREA.
004800         10  LS-NEW-WHOLE        PIC S9(9).
004900         10  LS-NEW-CENTS        PIC 99.
005000     05  LS-NEW-TOTAL-AREA.
005100         10  LS-NEW-TOTAL        PIC S9(11)V99.
005200     05  LS-NEW-TOTAL-R REDEFINES LS-NEW-TOTAL-AREA.
005300         10  LS-NEW-TOTAL-WHOLE  PIC S9(11).
005400         10  LS-NEW-TOTAL-CENTS  PIC 99.
005500     05  FILLER                  PIC X(01).
005600*******************************************************************
005700 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
005800*------------------------------------------------------------------
005900* Main procedure
006000*------------------------------------------------------------------
006100 0000-COMPUTE-ROUNDED-TOTAL.
006200     ADD 1 TO WS-CALL-COUNT.
006300     COMPUTE LS-NEW-TOTAL ROUNDED =
006400             LS-RUNNING-TOTAL + LS-NEW-AMOUNT.
006500 
006600     EXIT    PROGRAM.
