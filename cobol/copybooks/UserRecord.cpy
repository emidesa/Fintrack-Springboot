000100* ***************************************************************
000200* USRRECRD  -  USER MASTER RECORD LAYOUT
000300* COPY BOOK FOR USR-MASTER-RECORD  (FINTRACK USER MASTER)
000400*
000500* KEYED BY USR-ID.  MASTER IS KEPT IN USR-ID SEQUENCE ON DISK AND
000600* LOADED INTO USR-MASTER-TABLE (ASCENDING KEY) FOR SEARCH ALL
000700* LOOKUPS BY USRMNTUP AND TXNLEDUP.  FIXED LENGTH, 329 BYTES.
000800*
000900* CHANGE LOG
001000*   03/11/87  R.ODUYA    ORIGINAL LAYOUT, TICKET FT-0002.
001100*   09/02/89  R.ODUYA    SPLIT USR-NAME INTO FIRST/LAST, FT-0119.
001200*   06/14/91  L.PESCH    ADDED USR-ROLE FOR THE APPROVAL WORKFLOW
001300*                        (COMPTABLE/MANAGER/ADMIN), FT-0205.
001400*   01/05/99  K.VANHOVE  Y2K REVIEW - NO DATE FIELDS IN THIS
001500*                        RECORD, NO CHANGE REQUIRED.
001600*   11/19/02  D.OKAFOR   ADDED USR-EMAIL-AREA-R REDEFINES TO
001700*                        SUPPORT THE DOMAIN EDIT ON INTAKE, FT-0301.
001800* ***************************************************************
001900 01  USR-MASTER-RECORD.
002000     05  USR-ID                      PIC 9(9).
002100     05  USR-EMAIL-AREA.
002200         10  USR-EMAIL               PIC X(100).
002300     05  USR-EMAIL-AREA-R REDEFINES USR-EMAIL-AREA.               FT-0301
002400         10  USR-EMAIL-LOCAL-PART    PIC X(60).                   FT-0301
002500         10  USR-EMAIL-DOMAIN-PART   PIC X(40).                   FT-0301
002600     05  USR-NAME-AREA.
002700         10  USR-FIRST-NAME          PIC X(100).
002800         10  USR-LAST-NAME           PIC X(100).
002900     05  USR-NAME-AREA-R REDEFINES USR-NAME-AREA.
003000         10  USR-FULL-NAME-DISPLAY   PIC X(200).
003100     05  USR-ROLE                    PIC X(10).
003200         88  USR-ROLE-COMPTABLE          VALUE "COMPTABLE ".
003300         88  USR-ROLE-MANAGER            VALUE "MANAGER   ".
003400         88  USR-ROLE-ADMIN              VALUE "ADMIN     ".
003500     05  USR-ROLE-AREA-R REDEFINES USR-ROLE.
003600         10  USR-ROLE-SHORT-CODE     PIC X(03).
003700     05  USR-IS-ACTIVE               PIC X(1).
003800         88  USR-ACTIVE-YES              VALUE "Y".
003900         88  USR-ACTIVE-NO               VALUE "N".
004000     05  FILLER                      PIC X(09).
