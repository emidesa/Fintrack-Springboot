000100* ***************************************************************
000200* TXNRECRD  -  TRANSACTION MASTER RECORD LAYOUT
000300* COPY BOOK FOR TXN-MASTER-RECORD  (LEDGER TRANSACTION)
000400*
000500* ONE ENTRY PER TRANSACTION SUBMITTED TO FINTRACK.  STATUS
000600* MOVES EN_ATTENTE -> VALIDEE -> FINALISEE, OR TO REJETEE, AS
000700* DRIVEN BY TXNLEDUP.  RECORD IS FIXED LENGTH, 600 BYTES, FOR
000800* LINE SEQUENTIAL TRANSACTION-MASTER-IN / TRANSACTION-MASTER-OUT.
000900*
001000* CHANGE LOG
001100*   03/11/87  R.ODUYA    ORIGINAL LAYOUT, TICKET FT-0001.
001200*   09/02/89  R.ODUYA    ADDED TXN-CATEGORY, TICKET FT-0118.
001300*   06/14/91  L.PESCH    ADDED VALIDATED-BY / FINALIZED-BY IDS
001400*                        FOR THE APPROVAL WORKFLOW, FT-0204.
001500*   01/05/99  K.VANHOVE  Y2K REVIEW - TXN-DATE CONFIRMED CCYYMMDD,
001600*                        NO 2-DIGIT YEAR FIELDS IN THIS RECORD.
001700*   08/30/01  K.VANHOVE  ADDED TXN-DATE-AREA-R REDEFINES FOR THE
001800*                        SUMMARY REPORT DATE-RANGE EDITS, FT-0266.
001900* ***************************************************************
002000 01  TXN-MASTER-RECORD.
002100     05  TXN-ID                      PIC 9(9).
002200     05  TXN-AMOUNT-AREA.
002300         10  TXN-AMOUNT              PIC S9(9)V99.
002400     05  TXN-AMOUNT-AREA-R REDEFINES TXN-AMOUNT-AREA.
002500         10  TXN-AMOUNT-WHOLE        PIC S9(9).
002600         10  TXN-AMOUNT-CENTS        PIC 99.
002700     05  TXN-TYPE                    PIC X(10).
002800         88  TXN-TYPE-REVENU             VALUE "REVENU    ".
002900         88  TXN-TYPE-DEPENSE            VALUE "DEPENSE   ".
003000     05  TXN-CATEGORY                PIC X(20).
003100     05  TXN-STATUS                  PIC X(12).
003200         88  TXN-STAT-PENDING            VALUE "EN_ATTENTE  ".
003300         88  TXN-STAT-VALIDATED          VALUE "VALIDEE     ".
003400         88  TXN-STAT-FINALIZED          VALUE "FINALISEE   ".
003500         88  TXN-STAT-REJECTED           VALUE "REJETEE     ".
003600     05  TXN-DESCRIPTION             PIC X(500).
003700     05  TXN-DATE-AREA.
003800         10  TXN-DATE                PIC 9(8).
003900     05  TXN-DATE-AREA-R REDEFINES TXN-DATE-AREA.                 FT-0266
004000         10  TXN-DATE-CC             PIC 9(2).                    FT-0266
004100         10  TXN-DATE-YY             PIC 9(2).                    FT-0266
004200         10  TXN-DATE-MM             PIC 9(2).                    FT-0266
004300         10  TXN-DATE-DD             PIC 9(2).                    FT-0266
004400     05  TXN-ACTOR-AREA.
004500         10  TXN-CREATED-BY-ID       PIC 9(9).
004600         10  TXN-VALIDATED-BY-ID     PIC 9(9).
004700         10  TXN-FINALIZED-BY-ID     PIC 9(9).
004800     05  TXN-ACTOR-AREA-R REDEFINES TXN-ACTOR-AREA.
004900         10  TXN-ACTOR-IDS-TBL       PIC 9(9) OCCURS 3 TIMES.
005000     05  FILLER                      PIC X(03).
