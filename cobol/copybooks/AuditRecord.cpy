000100* ***************************************************************
000200* AUDRECRD  -  AUDIT LOG RECORD LAYOUT
000300* COPY BOOK FOR AUD-LOG-RECORD  (FINTRACK AUDIT TRAIL)
000400*
000500* ONE ENTRY WRITTEN PER ACCEPTED MUTATING ACTION ON A LEDGER
000600* TRANSACTION.  APPEND ONLY, SEQUENTIAL BY WRITE ORDER.  NO
000700* ENTRY IS WRITTEN WHEN THE GOVERNING ACTION IS REJECTED.
000800* FIXED LENGTH, 280 BYTES.
000900*
001000* CHANGE LOG
001100*   06/14/91  L.PESCH    ORIGINAL LAYOUT, TICKET FT-0206, BUILT
001200*                        ALONGSIDE THE VALIDATE/FINALIZE WORKFLOW.
001300*   01/05/99  K.VANHOVE  Y2K REVIEW - NO DATE FIELDS IN THIS
001400*                        RECORD, NO CHANGE REQUIRED.
001500*   11/19/02  D.OKAFOR   ADDED AUD-ENTITY-ID-AREA-R REDEFINES SO A
001600*                        FUTURE LISTING PROGRAM CAN PRINT THE ENTITY
001700*                        ID WITH LEADING ZEROS SUPPRESSED WITHOUT
001800*                        RECODING THE BASE FIELD, FT-0302.  NO
001900*                        LISTING PROGRAM USES IT YET.
002000* ***************************************************************
002100 01  AUD-LOG-RECORD.
002200     05  AUD-ID                      PIC 9(9).
002300     05  AUD-USER-ID                 PIC 9(9).
002400     05  AUD-ACTION                  PIC X(30).
002500         88  AUD-ACT-CREATE  VALUE "CREATE_TRANSACTION            ".
002600         88  AUD-ACT-UPDATE  VALUE "UPDATE_TRANSACTION            ".
002700         88  AUD-ACT-DELETE  VALUE "DELETE_TRANSACTION            ".
002800         88  AUD-ACT-VALID8  VALUE "VALIDATE_TRANSACTION          ".
002900         88  AUD-ACT-FINALZ  VALUE "FINALIZE_TRANSACTION          ".
003000         88  AUD-ACT-REJECT  VALUE "REJECT_TRANSACTION            ".
003100     05  AUD-ENTITY-TYPE             PIC X(20).
003200     05  AUD-ENTITY-ID-AREA.
003300         10  AUD-ENTITY-ID           PIC 9(9).
003400     05  AUD-ENTITY-ID-AREA-R REDEFINES AUD-ENTITY-ID-AREA.       FT-0302
003500         10  AUD-ENTITY-ID-EDIT      PIC Z(8)9.                   FT-0302
003600     05  AUD-DETAILS                 PIC X(200).
003700     05  FILLER                      PIC X(03).
